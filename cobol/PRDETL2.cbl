000100****************************************************************
000200* PROGRAM:  PRDETL2
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  R. L. HAAS
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* STEP 2 OF THE NIGHTLY PRODUCT DATA LOAD - READS THE PRODUCT
000900* MASTER FILE BUILT BY PRDETL1 IN ASCENDING PRODUCT-ID ORDER,
001000* KEEPS ONLY PRODUCTS PRICED OVER $50.00, AND WRITES THE SALES
001100* REPORT CSV EXTRACT.  CALLED BY THE JOB DRIVER, PRDETL0.
001200*
001300*****************************************************************
001400* Linkage:
001500*      parameters:
001600*        1: Step control totals       (passed and built here)
001700*        2: Skip/retry policy work area (passed and shared with
001800*           PRDSKIP and PRDRETY across every record this step)
001900*****************************************************************
002000******************************************************************
002100*  CHANGE ACTIVITY                                               *
002200*    DATE      BY    REQUEST   DESCRIPTION                       *
002300*    --------  ----  --------  ------------------------------    *
002400*    03/11/87  RLH   PD-0041   ORIGINAL - MASTER TO SALES REPORT  *
002500*    09/02/89  RLH   PD-0077   ADDED SKIP/RETRY CALLS ON MASTER   *
002600*                              FILE READ ERROR                   *
002700*    06/14/91  CDW   PD-0133   ADDED PRDCHK2 FILTER/PROJECT CALL  *
002800*    11/30/98  MTK   Y2K-014   CURRENT-DATE NOW ACCEPTED AS A     *
002900*                              4-DIGIT-CENTURY FIELD - Y2K FIX    *
003000*    07/08/02  MTK   PD-0210   CHUNK COMMIT COUNT AND ROLLBACK    *
003100*                              COUNT NOW KEPT IN PRD-STEP-TOTALS  *
003200*                              INSTEAD OF LOCAL WORKING-STORAGE   *
003300*    04/17/07  RGS   PD-0266   STEP NOW ABORTS CLEANLY (SETS      *
003400*                              PRD-STEP-FAILED) INSTEAD OF        *
003500*                              STOP RUN ON A FATAL READ ERROR     *
003550*    11/02/09  JTO   PD-0301   700-READ-MASTER-RECORD NOW RE-     *
003560*                              DRIVES THE READ THROUGH PRDRETY'S  *
003570*                              LIMIT BEFORE FALLING TO PRDSKIP -   *
003580*                              THE ATTEMPT COUNT NO LONGER GETS   *
003590*                              ZEROED ON EVERY CALL, SO A GRANTED *
003595*                              RETRY ACTUALLY RE-READS THE SAME   *
003596*                              RECORD INSTEAD OF REPROCESSING THE *
003597*                              PRIOR ONE A SECOND TIME             *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.             PRDETL2.
003900 AUTHOR.                 R. L. HAAS.
004000 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
004100 DATE-WRITTEN.           03/11/87.
004200 DATE-COMPILED.          CURRENT-DATE.
004300 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
004400                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.        IBM-370.
004900 OBJECT-COMPUTER.        IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.

005400     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMSTR
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-MSTRFILE-STATUS.

005700     SELECT SALES-REPORT-FILE   ASSIGN TO SALESRPT
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS  IS  WS-SALESFILE-STATUS.

006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.

006300 FD  PRODUCT-MASTER-FILE
006400     LABEL RECORDS ARE STANDARD
006500     BLOCK CONTAINS 0
006600     RECORDING MODE IS F.
006700 01  PRD-MASTER-FILE-REC.
006800     COPY PRDMAST.

006900 FD  SALES-REPORT-FILE
007000     LABEL RECORDS ARE STANDARD
007100     BLOCK CONTAINS 0
007200     RECORDING MODE IS V.
007300 01  PRD-SALES-FILE-REC              PIC X(400).

007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*
007700 01  SYSTEM-DATE-AND-TIME.
007800     05  SYSTEM-DATE.
007900         10  SYSTEM-CCYY             PIC 9(4).
008000         10  SYSTEM-MM               PIC 9(2).
008100         10  SYSTEM-DD               PIC 9(2).
008200     05  FILLER                      PIC X(2).
008300*
008400 01  WS-FIELDS.
008500     05  WS-MSTRFILE-STATUS      PIC X(2)  VALUE SPACES.
008600     05  WS-SALESFILE-STATUS     PIC X(2)  VALUE SPACES.
008700     05  WS-MSTR-FILE-EOF-SW     PIC X     VALUE 'N'.
008800         88  WS-MSTR-FILE-EOF              VALUE 'Y'.
008900     05  WS-STEP-ABORT-SW        PIC X     VALUE 'N'.
009000         88  WS-STEP-ABORTED                VALUE 'Y'.
009100     05  FILLER                  PIC X(9).
009200*
009300 01  WS-CHUNK-WORK.
009400     05  WS-CHUNK-COUNT          PIC 9(2)  COMP  VALUE 0.
009500 01  WS-CHUNK-WORK-X REDEFINES WS-CHUNK-WORK
009600                                 PIC X(1).
009700*
009800 01  WS-FAULT-RESULT.
009900     05  WS-FAULT-DISPOSITION    PIC X(1) VALUE SPACES.
010000         88  WS-FAULT-SKIPPED             VALUE 'S'.
010100         88  WS-FAULT-RETRIED             VALUE 'R'.
010200         88  WS-FAULT-FATAL                VALUE 'F'.
010300 01  WS-FAULT-RESULT-X REDEFINES WS-FAULT-RESULT
010400                                 PIC X(1).
010500*
010600*    --------------------------------------------------------
010700*    OUTPUT LINE POINTER FOR THE STRING THAT BUILDS EACH
010800*    COMMA-DELIMITED REPORT LINE
010900*    --------------------------------------------------------
011000 01  WS-STRING-PTR               PIC S9(4) COMP  VALUE +1.
011100*
011200*    --------------------------------------------------------
011300*    RIGHT-TRIM WORK AREA FOR THE PRODUCT NAME - THE NAME
011400*    WAS ALREADY CLEANED BY PRDCHK1, BUT IT COMES BACK FROM
011500*    THE MASTER FILE BLANK-PADDED TO X(100) AND THE REPORT
011600*    LINE MUST NOT CARRY THAT PADDING.
011700*    --------------------------------------------------------
011800 01  WS-NAME-WORK.
011900     05  WS-NAME-TEXT             PIC X(100).
012000     05  WS-NAME-CHARS REDEFINES WS-NAME-TEXT.
012100         10  WS-NAME-CHAR         PIC X(1) OCCURS 100 TIMES.
012200     05  FILLER                   PIC X(5).
012300 01  WS-NAME-LEN                  PIC S9(3) COMP-3 VALUE +0.
012400 01  WS-NAME-SUB                  PIC S9(3) COMP   VALUE +0.
012500*
012600     COPY PRDSALE.

012700*****************************************************************
012800 LINKAGE SECTION.

012900     COPY PRDTOTS.

013000*****************************************************************
013100 PROCEDURE DIVISION USING PRD-STEP-TOTALS, PRD-EXCEPTION-WORK.

013200 000-GENERATE-SALES-REPORT.
013300     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
013400     DISPLAY 'PRDETL2 STARTED - SALES REPORT - DATE '
013500             SYSTEM-CCYY '-' SYSTEM-MM '-' SYSTEM-DD.
013600     MOVE 'STEP2-REPORT         ' TO PRD-STEP-NAME.
013700     SET PRD-STEP-SUCCESS TO TRUE.
013800     MOVE ZERO TO PRD-STEP-READ-CT  PRD-STEP-WRITE-CT
013900                  PRD-STEP-SKIP-CT  PRD-STEP-FILTER-CT
014000                  PRD-STEP-ROLLBACK-CT PRD-STEP-COMMIT-CT.
014100     MOVE ZERO TO PRD-SKIP-COUNT-THIS-STEP.
014200*
014300     PERFORM 900-OPEN-FILES.
014400     IF NOT WS-STEP-ABORTED
014500         PERFORM 800-WRITE-REPORT-HEADER
014600         PERFORM 700-READ-MASTER-RECORD
014700         PERFORM 100-PROCESS-MASTER-RECORD THRU 100-EXIT
014800             UNTIL WS-MSTR-FILE-EOF
014900                OR WS-STEP-ABORTED
015000     END-IF.
015100     PERFORM 905-CLOSE-FILES.
015200     PERFORM 600-COMPUTE-SUCCESS-RATE.
015300     PERFORM 850-DISPLAY-STEP-TOTALS.
015400     GOBACK.

015500*****************************************************************
015600*  100-PROCESS-MASTER-RECORD - ONE MASTER RECORD PER PASS.
015700*****************************************************************
015800 100-PROCESS-MASTER-RECORD.
015900     IF WS-MSTR-FILE-EOF
016000         GO TO 100-EXIT.
016100     ADD 1 TO PRD-STEP-READ-CT.
016200     CALL 'PRDCHK2' USING PRD-MASTER-FILE-REC, PRD-SALE-FIELDS,
016300                           PRD-CHK2-RESULT.
016400     IF PRD-CHK2-FILTERED
016500         ADD 1 TO PRD-STEP-FILTER-CT
016600     ELSE
016700         PERFORM 200-BUILD-REPORT-LINE
016800         PERFORM 500-COMMIT-CHUNK
016900     END-IF.
017000     PERFORM 700-READ-MASTER-RECORD.
017100 100-EXIT.
017200     EXIT.

017300*****************************************************************
017400*  200-BUILD-REPORT-LINE - ASSEMBLE ONE COMMA-DELIMITED OUTPUT
017500*  LINE FROM THE PROJECTED SALE FIELDS.
017600*****************************************************************
017700 200-BUILD-REPORT-LINE.
017800     MOVE PRD-SALE-NAME TO WS-NAME-TEXT.
017900     MOVE 100 TO WS-NAME-SUB.
018000     PERFORM 210-FIND-NAME-LEN VARYING WS-NAME-SUB
018100             FROM 100 BY -1
018200             UNTIL WS-NAME-SUB < 1
018300                OR WS-NAME-CHAR (WS-NAME-SUB) NOT = SPACE.
018400     MOVE WS-NAME-SUB TO WS-NAME-LEN.
018500     IF WS-NAME-LEN < 1
018600         MOVE 1 TO WS-NAME-LEN
018700     END-IF.
018800     MOVE 1 TO WS-STRING-PTR.
018900     MOVE SPACES TO PRD-SALE-CSV-LINE.
019000     STRING PRD-SALE-ID-TEXT   DELIMITED BY SIZE
019100            ','                DELIMITED BY SIZE
019200            WS-NAME-TEXT (1 : WS-NAME-LEN) DELIMITED BY SIZE
019300            ','                DELIMITED BY SIZE
019400            PRD-SALE-PRICE-EDIT DELIMITED BY SIZE
019500         INTO PRD-SALE-CSV-LINE
019600         WITH POINTER WS-STRING-PTR
019700     END-STRING.

019800 210-FIND-NAME-LEN.
019900     CONTINUE.

020000*****************************************************************
020100*  500-COMMIT-CHUNK - WRITE THE REPORT LINE AND CLOSE THE CHUNK
020200*  EVERY TEN SUCCESSFUL WRITES.
020300*****************************************************************
020400 500-COMMIT-CHUNK.
020500     MOVE PRD-SALE-CSV-LINE TO PRD-SALES-FILE-REC.
020600     WRITE PRD-SALES-FILE-REC.
020700     IF WS-SALESFILE-STATUS = '00'
020800         ADD 1 TO PRD-STEP-WRITE-CT
020900         ADD 1 TO WS-CHUNK-COUNT
021000         IF WS-CHUNK-COUNT = 10
021100             ADD 1 TO PRD-STEP-COMMIT-CT
021200             MOVE ZERO TO WS-CHUNK-COUNT
021300         END-IF
021400     ELSE
021500         ADD 1 TO PRD-STEP-ROLLBACK-CT
021600         DISPLAY 'PRDETL2 - SALES REPORT WRITE ERROR, STATUS '
021700                 WS-SALESFILE-STATUS
021800     END-IF.

021900*****************************************************************
022000*  600-COMPUTE-SUCCESS-RATE
022100*****************************************************************
022200 600-COMPUTE-SUCCESS-RATE.
022300     IF PRD-STEP-READ-CT > 0
022400         COMPUTE PRD-STEP-SUCCESS-RATE ROUNDED =
022500             (PRD-STEP-READ-CT - PRD-STEP-SKIP-CT) * 100
022600                 / PRD-STEP-READ-CT
022700     ELSE
022800         MOVE ZERO TO PRD-STEP-SUCCESS-RATE
022900     END-IF.
023000     IF WS-CHUNK-COUNT > 0
023100         ADD 1 TO PRD-STEP-COMMIT-CT
023200         MOVE ZERO TO WS-CHUNK-COUNT
023300     END-IF.

023400*****************************************************************
023500*  700-READ-MASTER-RECORD - LOOP DRIVER.  A FAULTED READ IS
023600*  RE-ISSUED BY 710 AS MANY TIMES AS PRDRETY WILL ALLOW BEFORE
023650*  400-HANDLE-FAULT FALLS THROUGH TO PRDSKIP.  THE RETRY
023660*  COUNT IS RESET HERE - ONCE - FOR THE NEW RECORD BEING READ,
023670*  NOT ON EVERY FAULT, SO PRDRETY'S CEILING CAN ACTUALLY BITE.
023700*****************************************************************
023800 700-READ-MASTER-RECORD.
023810     MOVE ZERO TO PRD-RETRY-COUNT-THIS-REC.
023820     MOVE SPACES TO WS-MSTRFILE-STATUS.
023830     PERFORM 710-READ-ONE-MASTER-RECORD
023840         UNTIL WS-MSTR-FILE-EOF
023850            OR WS-STEP-ABORTED
023860            OR WS-MSTRFILE-STATUS = '00'.

023870*****************************************************************
023880*  710-READ-ONE-MASTER-RECORD - THE ACTUAL READ.  ON A GENUINE
023890*  I/O FAULT THIS PERFORMS 400-HANDLE-FAULT; A GRANTED RETRY
023895*  SIMPLY LOOPS BACK INTO THIS PARAGRAPH AND RE-READS.
023900*****************************************************************
023910 710-READ-ONE-MASTER-RECORD.
023920     READ PRODUCT-MASTER-FILE
023930         AT END SET WS-MSTR-FILE-EOF TO TRUE.
023940     IF WS-MSTRFILE-STATUS = '10'
023950         SET WS-MSTR-FILE-EOF TO TRUE
023960     ELSE
023970         IF WS-MSTRFILE-STATUS NOT = '00'
023980             SET PRD-EXC-GENERIC-DA TO TRUE
023990             PERFORM 400-HANDLE-FAULT
024000             IF WS-FAULT-FATAL
024010                 SET WS-MSTR-FILE-EOF TO TRUE
024020             END-IF
024030             IF WS-FAULT-SKIPPED
024040                 MOVE ZERO TO PRD-RETRY-COUNT-THIS-REC
024050             END-IF
024060         END-IF
024070     END-IF.

025200*****************************************************************
025300*  400-HANDLE-FAULT - DECISION ROUTING ONLY.  DOES NOT TOUCH
025350*  PRD-RETRY-COUNT-THIS-REC - THE CALLER OWNS THAT RESET SO THE
025360*  COUNT SURVIVES ACROSS REPEATED ATTEMPTS AT THE SAME RECORD.
025400*****************************************************************
025500 400-HANDLE-FAULT.
025700     CALL 'PRDRETY' USING PRD-EXCEPTION-WORK.
025800     IF PRD-RETRY-DENIED
025900         CALL 'PRDSKIP' USING PRD-EXCEPTION-WORK
026000         IF PRD-SKIP-ALLOWED
026100             ADD 1 TO PRD-STEP-SKIP-CT
026200             SET WS-FAULT-SKIPPED TO TRUE
026300         ELSE
026400             SET WS-FAULT-FATAL TO TRUE
026500             SET WS-STEP-ABORTED TO TRUE
026600             SET PRD-STEP-FAILED TO TRUE
026700             DISPLAY 'PRDETL2 - STEP ABORTED, SKIP LIMIT '
026800                     'REACHED ON MASTER FILE READ FAULT'
026900         END-IF
027000     ELSE
027100         SET WS-FAULT-RETRIED TO TRUE
027200     END-IF.

027300*****************************************************************
027400*  800-WRITE-REPORT-HEADER
027500*****************************************************************
027600 800-WRITE-REPORT-HEADER.
027700     MOVE PRD-SALE-HEADER-LINE TO PRD-SALES-FILE-REC.
027800     WRITE PRD-SALES-FILE-REC.

027900*****************************************************************
028000*  850-DISPLAY-STEP-TOTALS
028100*****************************************************************
028200 850-DISPLAY-STEP-TOTALS.
028300     DISPLAY 'PRDETL2 STEP TOTALS - ' PRD-STEP-NAME.
028400     DISPLAY '  STATUS    : ' PRD-STEP-STATUS-CODE.
028500     DISPLAY '  READ      : ' PRD-STEP-READ-CT.
028600     DISPLAY '  WRITTEN   : ' PRD-STEP-WRITE-CT.
028700     DISPLAY '  SKIPPED   : ' PRD-STEP-SKIP-CT.
028800     DISPLAY '  FILTERED  : ' PRD-STEP-FILTER-CT.
028900     DISPLAY '  ROLLBACKS : ' PRD-STEP-ROLLBACK-CT.
029000     DISPLAY '  COMMITS   : ' PRD-STEP-COMMIT-CT.
029100     DISPLAY '  SUCC RATE : ' PRD-STEP-SUCCESS-RATE.

029200*****************************************************************
029300 900-OPEN-FILES.
029400     OPEN INPUT  PRODUCT-MASTER-FILE
029500          OUTPUT SALES-REPORT-FILE.
029600     IF WS-MSTRFILE-STATUS NOT = '00'
029700         DISPLAY 'PRDETL2 - ERROR OPENING MASTER FILE, STATUS '
029800                 WS-MSTRFILE-STATUS
029900         SET WS-STEP-ABORTED TO TRUE
030000         SET PRD-STEP-FAILED TO TRUE
030100     END-IF.
030200     IF WS-SALESFILE-STATUS NOT = '00'
030300         DISPLAY 'PRDETL2 - ERROR OPENING SALES REPORT FILE, '
030400                 'STATUS ' WS-SALESFILE-STATUS
030500         SET WS-STEP-ABORTED TO TRUE
030600         SET PRD-STEP-FAILED TO TRUE
030700     END-IF.

030800 905-CLOSE-FILES.
030900     CLOSE PRODUCT-MASTER-FILE.
031000     CLOSE SALES-REPORT-FILE.

031100*  END OF PROGRAM PRDETL2
