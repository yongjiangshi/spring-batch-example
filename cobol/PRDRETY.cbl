000100****************************************************************
000200* PROGRAM:  PRDRETY
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  J. T. OKAFOR
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* SUBROUTINE TO DECIDE WHETHER A FAULTED RECORD-ATTEMPT MAY BE
000900* RETRIED BEFORE THE SKIP POLICY (PRDSKIP) IS EVEN CONSULTED.
001000*   - Called by programs PRDETL1 and PRDETL2
001100*
001200* THIS IS THE "CUSTOMRETRYPOLICY" OF THE LOAD AND REPORT STEPS:
001300*   TRANSIENT DATABASE FAILURES, GENERIC TRANSIENT DATA-ACCESS
001400*   FAILURES AND RESOURCE FAILURES ARE RETRIED UP TO THE
001500*   CONFIGURED RETRY LIMIT FOR THE STEP.  A RAW SQL-LEVEL
001600*   FAILURE GETS ONE FEWER ATTEMPT THAN THAT (BUT NEVER FEWER
001700*   THAN ONE).  EVERY OTHER CATEGORY, INCLUDING A CSV-PARSE OR
001800*   INVALID-RECORD FAILURE, IS NOT RETRIED AT ALL - IT GOES
001900*   STRAIGHT TO THE SKIP DECISION.
002000*
002100*****************************************************************
002200* Linkage:
002300*      parameters:
002400*        1: Exception/skip/retry work area (passed and modified)
002500*****************************************************************
002600******************************************************************
002700*  CHANGE ACTIVITY                                               *
002800*    DATE      BY    REQUEST   DESCRIPTION                       *
002900*    --------  ----  --------  ------------------------------    *
003000*    01/19/93  CDW   PD-0158   ORIGINAL - RETRY LIMIT ENFORCEMENT *
003100*    11/30/98  MTK   Y2K-014   REVIEWED - NO DATE FIELDS IN THIS  *
003200*                              PROGRAM, CERTIFIED Y2K-CLEAN       *
003300*    07/08/02  MTK   PD-0210   ADDED RAW-SQL CATEGORY, GETS LIMIT *
003400*                              MINUS ONE ATTEMPT, NEVER LESS THAN *
003500*                              ONE - SEE REQUEST TICKET FOR WHY   *
003600*    03/02/09  JTO   PD-0288   EXTRACTED THE ONE-TIME CALL-STATUS *
003700*                              MESSAGE BUILDER OUT TO ITS OWN     *
003800*                              PARAGRAPH SO BOTH BRANCHES SHARE IT*
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.             PRDRETY.
004200 AUTHOR.                 J. T. OKAFOR.
004300 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
004400 DATE-WRITTEN.           01/19/93.
004500 DATE-COMPILED.          CURRENT-DATE.
004600 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
004700                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.        IBM-370.
005200 OBJECT-COMPUTER.        IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600*****************************************************************
005700 DATA DIVISION.

005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-FIELDS.
006100     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006200     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
006300     05  WS-MSG-PTR           PIC S9(9)     COMP    VALUE +1.
006400     05  FILLER               PIC X(9)      VALUE SPACES.
006500*
006600 01  WS-CALL-STATUS-MSG       PIC X(60)     VALUE SPACES.
006650 01  WS-CALL-STATUS-MSG-GRP REDEFINES WS-CALL-STATUS-MSG.
006660     05  WS-CALL-STATUS-MSG-FIRST-WORD     PIC X(10).
006670     05  FILLER                            PIC X(50).
006700 01  WS-CALL-STATUS-MSG-LEN   PIC 9(3)      COMP-3 VALUE +0.
006800*
006900 01  WS-EFFECTIVE-LIMIT-WORK.
007000     05  WS-EFFECTIVE-LIMIT   PIC S9(3)     COMP-3 VALUE +0.
007100 01  WS-EFFECTIVE-LIMIT-X REDEFINES WS-EFFECTIVE-LIMIT-WORK
007200                                     PIC X(2).
007300*
007400 01  WS-RETRYABLE-RESULT.
007500     05  WS-RETRYABLE-SW      PIC X     VALUE 'N'.
007600         88  WS-CATEGORY-RETRYABLE       VALUE 'Y'.
007700         88  WS-CATEGORY-NOT-RETRYABLE   VALUE 'N'.
007800     05  FILLER               PIC X(3).
007900 01  WS-RETRYABLE-RESULT-X REDEFINES WS-RETRYABLE-RESULT
008000                                     PIC X(4).

008100*****************************************************************
008200 LINKAGE SECTION.

008300     COPY PRDTOTS.

008400*****************************************************************
008500 PROCEDURE DIVISION USING PRD-EXCEPTION-WORK.

008600 000-MAIN.
008700     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
008800     PERFORM 100-VALIDATE-EXCEPTION-CATEGORY.
008900     PERFORM 200-DETERMINE-EFFECTIVE-LIMIT.
009000     PERFORM 300-APPLY-RETRY-POLICY.
009100     MOVE 'N' TO WS-FIRST-TIME-SW.
009200     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009300     GOBACK.

009400*****************************************************************
009500*  100-VALIDATE-EXCEPTION-CATEGORY - CSV-PARSE AND INVALID-
009600*  RECORD FAULTS, AND ANYTHING NOT CLASSIFIED, NEVER GET A
009700*  RETRY - THEY GO STRAIGHT TO THE SKIP DECISION WITH ONE
009800*  ATTEMPT CHARGED.
009900*****************************************************************
010000 100-VALIDATE-EXCEPTION-CATEGORY.
010100     SET WS-CATEGORY-NOT-RETRYABLE TO TRUE.
010200     IF PRD-EXC-TRANSIENT-DB
010300         SET WS-CATEGORY-RETRYABLE TO TRUE
010400     END-IF.
010500     IF PRD-EXC-GENERIC-DA
010600         SET WS-CATEGORY-RETRYABLE TO TRUE
010700     END-IF.
010800     IF PRD-EXC-RESOURCE-FAIL
010900         SET WS-CATEGORY-RETRYABLE TO TRUE
011000     END-IF.
011100     IF PRD-EXC-SQL-RAW
011200         SET WS-CATEGORY-RETRYABLE TO TRUE
011300     END-IF.

011400*****************************************************************
011500*  200-DETERMINE-EFFECTIVE-LIMIT - A RAW SQL-LEVEL FAULT GETS
011600*  ONE FEWER ATTEMPT THAN THE CONFIGURED LIMIT, BUT NEVER FEWER
011700*  THAN ONE ATTEMPT.
011800*****************************************************************
011900 200-DETERMINE-EFFECTIVE-LIMIT.
012000     MOVE PRD-RETRY-LIMIT TO WS-EFFECTIVE-LIMIT.
012100     IF PRD-EXC-SQL-RAW
012200         COMPUTE WS-EFFECTIVE-LIMIT = PRD-RETRY-LIMIT - 1
012300         IF WS-EFFECTIVE-LIMIT < 1
012400             MOVE 1 TO WS-EFFECTIVE-LIMIT
012500         END-IF
012600     END-IF.

012700*****************************************************************
012800*  300-APPLY-RETRY-POLICY - RETRY ONLY WHILE THE CATEGORY IS
012900*  RETRYABLE AND THE ATTEMPT COUNT IS STILL UNDER THE EFFECTIVE
013000*  LIMIT FOR THIS RECORD.
013100*****************************************************************
013200 300-APPLY-RETRY-POLICY.
013300     SET PRD-RETRY-DENIED TO TRUE.
013400     IF WS-CATEGORY-RETRYABLE
013500         IF PRD-RETRY-COUNT-THIS-REC < WS-EFFECTIVE-LIMIT
013600             ADD 1 TO PRD-RETRY-COUNT-THIS-REC
013700             SET PRD-RETRY-ALLOWED TO TRUE
013800             PERFORM 400-BUILD-CALL-STATUS-MESSAGE
013900         END-IF
014000     END-IF.

014100*****************************************************************
014200*  400-BUILD-CALL-STATUS-MESSAGE - ONE-LINE TRACE OF THE
014300*  DECISION, FOR THE CALLER TO DISPLAY ON AN OPERATOR CONSOLE IF
014400*  THE INSTALLATION'S UPSI SWITCHES CALL FOR VERBOSE TRACING.
014500*****************************************************************
014600 400-BUILD-CALL-STATUS-MESSAGE.
014700     MOVE 1 TO WS-MSG-PTR.
014800     MOVE SPACES TO WS-CALL-STATUS-MSG.
014900     STRING 'PRDRETY - RETRY ALLOWED, ATTEMPT '
015000         DELIMITED BY SIZE INTO WS-CALL-STATUS-MSG
015100         WITH POINTER WS-MSG-PTR
015200     END-STRING.
015300     COMPUTE WS-CALL-STATUS-MSG-LEN = WS-MSG-PTR - 1.

015400*  END OF PROGRAM PRDRETY
