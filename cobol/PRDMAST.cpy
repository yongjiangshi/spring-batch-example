000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  PRDMAST                                      *
000400*   DESCRIPTION :  PRODUCT MASTER FILE RECORD LAYOUT             *
000500*                  ONE ENTRY PER PRODUCT, KEYED BY PRD-MST-ID    *
000600*                  ASCENDING.  BUILT BY THE PRDETL1 LOAD STEP,   *
000700*                  READ BACK BY THE PRDETL2 REPORT STEP.         *
000800*                                                                *
000900*   INSTALLATION:  PRODUCT DATA SYSTEMS GROUP                    *
001000*                                                                *
001100******************************************************************
001200*  CHANGE ACTIVITY                                               *
001300*    DATE      BY    REQUEST   DESCRIPTION                       *
001400*    --------  ----  --------  ------------------------------    *
001500*    03/11/87  RLH   PD-0041   ORIGINAL LAYOUT - PRODUCT MASTER   *
001600*    09/02/89  RLH   PD-0077   ADDED PRD-MST-DESC-FIRST-BYTE      *
001700*                              REDEFINES FOR LOW-VALUES CHECK     *
001800*    06/14/91  CDW   PD-0133   WIDENED PRD-MST-NAME TO X(100)     *
001900*    01/19/93  CDW   PD-0158   SPLIT IMPORT STAMP INTO DATE/TIME  *
002000*    11/30/98  MTK   Y2K-014   IMPORT-DATE CENTURY REVIEW - NO    *
002100*                              TWO-DIGIT YEAR FIELDS FOUND HERE,  *
002200*                              COPYBOOK CERTIFIED Y2K-CLEAN       *
002300*    07/08/02  MTK   PD-0210   ADDED STATUS-BYTE 88-LEVELS FOR    *
002400*                              ACTIVE/DELETED FLAGGING            *
002500*    11/02/09  JTO   PD-0305   REMOVED STATUS-BYTE - THIS LOAD    *
002600*                              NEVER MARKS A PRODUCT DELETED, THE *
002700*                              FLAG WAS DEAD WEIGHT ON EVERY      *
002800*                              RECORD.  PAD WIDENED TO ABSORB IT  *
002900******************************************************************
003000*
003100 01  PRD-MASTER-RECORD.
003200*
003300*    --------------------------------------------------------
003400*    PRODUCT KEY - RAW/NUMERIC REDEFINITION
003500*    --------------------------------------------------------
003600     05  PRD-MST-ID-RAW              PIC X(9).
003700     05  PRD-MST-ID  REDEFINES PRD-MST-ID-RAW
003800                                      PIC 9(9).
003900*
004000*    --------------------------------------------------------
004100*    DESCRIPTIVE DATA
004500*    --------------------------------------------------------
004600     05  PRD-MST-NAME                PIC X(100).
004700     05  PRD-MST-DESCRIPTION         PIC X(255).
004800     05  PRD-MST-DESC-CHECK  REDEFINES PRD-MST-DESCRIPTION.
004900         10  PRD-MST-DESC-FIRST-BYTE PIC X(1).
005000         10  FILLER                  PIC X(254).
005100     05  PRD-MST-DESC-PRESENT-SW     PIC X(1) VALUE 'N'.
005200         88  PRD-MST-DESC-PRESENT             VALUE 'Y'.
005300         88  PRD-MST-DESC-ABSENT              VALUE 'N'.
005400*
005500*    --------------------------------------------------------
005600*    PRICING DATA
005700*    --------------------------------------------------------
005800     05  PRD-MST-PRICE               PIC S9(7)V99 COMP-3.
005900*
006000*    --------------------------------------------------------
006100*    IMPORT TIMESTAMP - SET WHEN PRDCHK1 PROCESSES THE ROW,
006200*    NOT CARRIED FROM THE INBOUND CSV EXTRACT
006300*    --------------------------------------------------------
006400     05  PRD-MST-IMPORT-STAMP.
006500         10  PRD-MST-IMPORT-DATE     PIC 9(8).
006600         10  PRD-MST-IMPORT-TIME     PIC 9(6).
006700     05  PRD-MST-IMPORT-STAMP-X REDEFINES
006800             PRD-MST-IMPORT-STAMP    PIC X(14).
006900*
007000*    --------------------------------------------------------
007100*    RESERVED FOR FUTURE EXPANSION / RECORD PAD
007200*    --------------------------------------------------------
007300     05  PRD-MST-RESERVED            PIC X(10) VALUE SPACES.
007400     05  FILLER                      PIC X(26) VALUE SPACES.
