000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  PRDTOTS                                      *
000400*   DESCRIPTION :  STEP AND JOB CONTROL-TOTAL WORK AREAS FOR THE *
000500*                  NIGHTLY PRODUCT DATA ETL RUN.  COPIED INTO    *
000600*                  PRDETL0 (JOB DRIVER), PRDETL1 (LOAD STEP) AND *
000700*                  PRDETL2 (REPORT STEP), AND PASSED ON THE      *
000800*                  CALL INTERFACE TO PRDSKIP AND PRDRETY.        *
000900*                                                                *
001000*   INSTALLATION:  PRODUCT DATA SYSTEMS GROUP                    *
001100*                                                                *
001200******************************************************************
001300*  CHANGE ACTIVITY                                               *
001400*    DATE      BY    REQUEST   DESCRIPTION                       *
001500*    --------  ----  --------  ------------------------------    *
001600*    01/19/93  CDW   PD-0158   ORIGINAL LAYOUT - STEP TOTALS      *
001700*    07/08/02  MTK   PD-0210   ADDED JOB-LEVEL ROLL-UP GROUP      *
001800*    07/08/02  MTK   PD-0210   ADDED EXCEPTION-CATEGORY 88-LEVELS *
001900*                              FOR SKIP/RETRY CLASSIFICATION      *
002000******************************************************************
002100*
002200*    --------------------------------------------------------
002300*    PER-STEP CONTROL TOTALS
002400*    --------------------------------------------------------
002500 01  PRD-STEP-TOTALS.
002600     05  PRD-STEP-NAME                PIC X(20) VALUE SPACES.
002700     05  PRD-STEP-NAME-PARTS REDEFINES PRD-STEP-NAME.
002800         10  PRD-STEP-JOB-PREFIX      PIC X(8).
002900         10  PRD-STEP-SEQ-SUFFIX      PIC X(12).
003000     05  PRD-STEP-STATUS-CODE         PIC X(1) VALUE 'S'.
003100         88  PRD-STEP-SUCCESS                  VALUE 'S'.
003200         88  PRD-STEP-FAILED                   VALUE 'F'.
003300     05  PRD-STEP-READ-CT             PIC S9(9) COMP-3 VALUE +0.
003400     05  PRD-STEP-WRITE-CT            PIC S9(9) COMP-3 VALUE +0.
003500     05  PRD-STEP-SKIP-CT             PIC S9(9) COMP-3 VALUE +0.
003600     05  PRD-STEP-FILTER-CT           PIC S9(9) COMP-3 VALUE +0.
003700     05  PRD-STEP-ROLLBACK-CT         PIC S9(9) COMP-3 VALUE +0.
003800     05  PRD-STEP-COMMIT-CT           PIC S9(9) COMP-3 VALUE +0.
003900     05  PRD-STEP-SUCCESS-RATE        PIC S9(3)V99 COMP-3 VALUE +0.
004000     05  FILLER                       PIC X(10).
004100*
004200*    --------------------------------------------------------
004300*    JOB-LEVEL ROLL-UP (SUM OF ALL STEPS)
004400*    --------------------------------------------------------
004500 01  PRD-JOB-TOTALS.
004600     05  PRD-JOB-STATUS-CODE          PIC X(1) VALUE 'S'.
004700         88  PRD-JOB-SUCCESS                   VALUE 'S'.
004800         88  PRD-JOB-FAILED                    VALUE 'F'.
004900     05  PRD-JOB-READ-CT              PIC S9(9) COMP-3 VALUE +0.
005000     05  PRD-JOB-WRITE-CT             PIC S9(9) COMP-3 VALUE +0.
005100     05  PRD-JOB-SKIP-CT              PIC S9(9) COMP-3 VALUE +0.
005200     05  PRD-JOB-FILTER-CT            PIC S9(9) COMP-3 VALUE +0.
005300     05  PRD-JOB-ROLLBACK-CT          PIC S9(9) COMP-3 VALUE +0.
005400     05  PRD-JOB-COMMIT-CT            PIC S9(9) COMP-3 VALUE +0.
005500     05  PRD-JOB-SUCCESS-RATE         PIC S9(3)V99 COMP-3 VALUE +0.
005600     05  FILLER                       PIC X(10).
005700*
005800*    --------------------------------------------------------
005900*    SKIP/RETRY POLICY WORK AREA - SHARED BY PRDSKIP AND
006000*    PRDRETY, ONE RECORD-ATTEMPT AT A TIME
006100*    --------------------------------------------------------
006200 01  PRD-EXCEPTION-WORK.
006300     05  PRD-SKIP-LIMIT               PIC S9(3) COMP-3 VALUE +5.
006400     05  PRD-RETRY-LIMIT               PIC S9(3) COMP-3 VALUE +3.
006500     05  PRD-SKIP-COUNT-THIS-STEP     PIC S9(3) COMP-3 VALUE +0.
006600     05  PRD-RETRY-COUNT-THIS-REC     PIC S9(3) COMP-3 VALUE +0.
006700     05  PRD-EXCEPTION-CATEGORY       PIC X(2)  VALUE SPACES.
006800         88  PRD-EXC-CSV-PARSE                 VALUE 'CP'.
006900         88  PRD-EXC-INVALID-REC               VALUE 'IR'.
007000         88  PRD-EXC-CONSTRAINT                VALUE 'CV'.
007100         88  PRD-EXC-TRANSIENT-DB               VALUE 'TD'.
007200         88  PRD-EXC-GENERIC-DA                VALUE 'GD'.
007300         88  PRD-EXC-RESOURCE-FAIL             VALUE 'RF'.
007400         88  PRD-EXC-SQL-RAW                   VALUE 'SQ'.
007500         88  PRD-EXC-OTHER                     VALUE 'OT'.
007600     05  PRD-SKIP-DECISION             PIC X(1) VALUE 'N'.
007700         88  PRD-SKIP-ALLOWED                  VALUE 'Y'.
007800         88  PRD-SKIP-DENIED                   VALUE 'N'.
007900     05  PRD-RETRY-DECISION            PIC X(1) VALUE 'N'.
008000         88  PRD-RETRY-ALLOWED                 VALUE 'Y'.
008100         88  PRD-RETRY-DENIED                  VALUE 'N'.
008200     05  FILLER                        PIC X(10).
