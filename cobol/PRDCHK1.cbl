000100****************************************************************
000200* PROGRAM:  PRDCHK1
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  C. D. WEAVER
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* SUBROUTINE TO VALIDATE AND CLEAN ONE INBOUND PRODUCT CSV
000900* RECORD BEFORE IT IS WRITTEN TO THE PRODUCT MASTER FILE.
001000*   - CALLED BY PROGRAM PRDETL1, ONCE PER CSV RECORD READ
001100*
001200* THIS IS THE "PRODUCTPROCESSOR" LOGIC OF THE LOAD STEP:
001300*   1. VALIDATE ID, NAME, PRICE
001400*   2. IF VALID, TRIM NAME/DESCRIPTION AND NULL OUT A BLANK
001500*      DESCRIPTION
001600*   3. STAMP THE MASTER RECORD WITH THE CURRENT DATE-TIME
001700*   A RECORD THAT FAILS VALIDATION IS RETURNED AS "FILTERED" -
001800*   THE CALLER DROPS IT SILENTLY, IT IS NOT A SKIP.
001900*
002000*****************************************************************
002100* Linkage:
002200*      parameters:
002300*        1: Parsed CSV fields   (passed and not changed)
002400*        2: Product master area (passed and built here)
002500*        3: Filtered/accepted result flag (passed and set here)
002600*****************************************************************
002700******************************************************************
002800*  CHANGE ACTIVITY                                               *
002900*    DATE      BY    REQUEST   DESCRIPTION                       *
003000*    --------  ----  --------  ------------------------------    *
003100*    06/14/91  CDW   PD-0133   ORIGINAL - VALIDATE/CLEAN/STAMP    *
003200*    01/19/93  CDW   PD-0158   ADDED DESCRIPTION NULL-OUT RULE    *
003300*    11/30/98  MTK   Y2K-014   IMPORT-DATE NOW WRITTEN AS 8-DIGIT *
003400*                              CENTURY-INCLUSIVE YYYYMMDD, NOT    *
003500*                              2-DIGIT YEAR - Y2K REMEDIATION     *
003600*    07/08/02  MTK   PD-0210   REWORKED TRIM LOGIC TO SHARE ONE   *
003700*                              WORK AREA FOR NAME AND DESCRIPTION *
003800*    04/17/07  RGS   PD-0266   NAME/DESCRIPTION NOW RIGHT-SHIFTED *
003900*                              IN PLACE INSTEAD OF VIA A SECOND   *
004000*                              COPY OF THE FIELD                  *
004050*    11/02/09  JTO   PD-0305   DROPPED THE SET OF PRD-MST-ACTIVE -  *
004060*                              PRDMAST DOES NOT CARRY A STATUS     *
004070*                              BYTE ANY LONGER, THE RECORD HAS NO  *
004080*                              ACTIVE/DELETED CONCEPT              *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.             PRDCHK1.
004400 AUTHOR.                 C. D. WEAVER.
004500 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
004600 DATE-WRITTEN.           06/14/91.
004700 DATE-COMPILED.          CURRENT-DATE.
004800 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
004900                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.        IBM-370.
005400 OBJECT-COMPUTER.        IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800*****************************************************************
005900 DATA DIVISION.

006000 WORKING-STORAGE SECTION.
006100*
006200 01  WS-FIELDS.
006300     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006400     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
006500     05  FILLER               PIC X(9)      VALUE SPACES.
006600*
006700*    --------------------------------------------------------
006800*    FIELD-TRIM WORK AREA - SHARED BY NAME AND DESCRIPTION
006900*    --------------------------------------------------------
007000 01  WS-TRIM-AREA.
007100     05  WS-TRIM-FIELD            PIC X(255).
007200     05  WS-TRIM-CHARS REDEFINES WS-TRIM-FIELD.
007300         10  WS-TRIM-CHAR         PIC X(1)  OCCURS 255 TIMES.
007400     05  WS-TRIM-SHIFT            PIC X(255).
007500     05  WS-TRIM-START            PIC S9(3) COMP-3  VALUE +0.
007600     05  WS-TRIM-END              PIC S9(3) COMP-3  VALUE +0.
007700     05  WS-TRIM-LEN              PIC S9(3) COMP-3  VALUE +0.
007800     05  WS-TRIM-SUB              PIC S9(3) COMP    VALUE +0.
007900     05  FILLER                   PIC X(5).
008000*
008050*    --------------------------------------------------------
008060*    STANDALONE CALL COUNTER - HOW MANY TIMES THIS PROGRAM HAS
008070*    BEEN ENTERED SINCE THE LOAD STEP OPENED THE FILES
008080*    --------------------------------------------------------
008090 77  WS-CALL-COUNT                   PIC S9(7) COMP-3  VALUE +0.
008100*
008110*    --------------------------------------------------------
008120*    VALIDATION RESULT - ALSO VIEWABLE AS ONE FLAT TOKEN
008130*    --------------------------------------------------------
008400 01  WS-VALIDATION-RESULT.
008500     05  WS-VALID-SW              PIC X     VALUE 'Y'.
008600         88  WS-RECORD-VALID                VALUE 'Y'.
008700         88  WS-RECORD-INVALID               VALUE 'N'.
008800     05  WS-INVALID-REASON        PIC X(2)  VALUE SPACES.
008900     05  FILLER                   PIC X(7).
009000 01  WS-VALIDATION-RESULT-X REDEFINES WS-VALIDATION-RESULT
009100                                     PIC X(10).
009200*
009300*    --------------------------------------------------------
009400*    CURRENT DATE-TIME, AS ACCEPTED FROM THE SYSTEM CLOCK
009500*    --------------------------------------------------------
009600 01  WS-CURRENT-DATE-TIME.
009700     05  WS-CURR-DATE.
009800         10  WS-CURR-YYYY         PIC 9(4).
009900         10  WS-CURR-MM           PIC 9(2).
010000         10  WS-CURR-DD           PIC 9(2).
010100     05  WS-CURR-TIME.
010200         10  WS-CURR-HH           PIC 9(2).
010300         10  WS-CURR-MIN          PIC 9(2).
010400         10  WS-CURR-SS           PIC 9(2).
010500         10  WS-CURR-HSEC         PIC 9(2).
010600     05  FILLER                   PIC X(4).
010700 01  WS-CURRENT-STAMP-X REDEFINES WS-CURRENT-DATE-TIME
010800                                     PIC X(20).

010900*****************************************************************
011000 LINKAGE SECTION.

011100     COPY PRDCSVR.
011200     COPY PRDMAST.
011300*
011400 01  PRD-CHK1-RESULT.
011500     05  PRD-CHK1-FILTERED-SW     PIC X     VALUE 'N'.
011600         88  PRD-CHK1-FILTERED              VALUE 'Y'.
011700         88  PRD-CHK1-ACCEPTED               VALUE 'N'.
011800     05  FILLER                   PIC X(4).

011900*****************************************************************
012000 PROCEDURE DIVISION USING PRD-CSV-FIELDS, PRD-MASTER-RECORD,
012100                               PRD-CHK1-RESULT.

012200 000-MAIN.
012250     ADD 1 TO WS-CALL-COUNT.
012300     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
012400     SET PRD-CHK1-ACCEPTED TO TRUE.
012500     PERFORM 100-VALIDATE-PRODUCT.
012600     IF WS-RECORD-VALID
012700         PERFORM 200-CLEAN-PRODUCT
012800         PERFORM 300-STAMP-IMPORT-DATE
012900     ELSE
013000         SET PRD-CHK1-FILTERED TO TRUE.
013100     MOVE 'N' TO WS-FIRST-TIME-SW.
013200     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
013300     GOBACK.

013400*****************************************************************
013500*  100-VALIDATE-PRODUCT - ID PRESENT AND POSITIVE, NAME PRESENT
013600*  AFTER TRIM, PRICE PRESENT AND POSITIVE.  FIRST RULE THAT
013700*  FAILS WINS - WE DO NOT ACCUMULATE MULTIPLE REASONS.
013800*****************************************************************
013900 100-VALIDATE-PRODUCT.
014000     SET WS-RECORD-VALID TO TRUE.
014100     MOVE SPACES TO WS-INVALID-REASON.
014200     IF PRD-CSV-ID NOT NUMERIC
014300        OR PRD-CSV-ID NOT > 0
014400         SET WS-RECORD-INVALID TO TRUE
014500         MOVE 'ID' TO WS-INVALID-REASON.
014600     IF WS-RECORD-VALID
014700         MOVE PRD-CSV-NAME TO WS-TRIM-FIELD
014800         PERFORM 700-TRIM-FIELD
014900         IF WS-TRIM-LEN = ZERO
015000             SET WS-RECORD-INVALID TO TRUE
015100             MOVE 'NM' TO WS-INVALID-REASON
015200         END-IF
015300     END-IF.
015400     IF WS-RECORD-VALID
015500         IF PRD-CSV-PRICE NOT NUMERIC
015600            OR PRD-CSV-PRICE NOT > 0
015700             SET WS-RECORD-INVALID TO TRUE
015800             MOVE 'PR' TO WS-INVALID-REASON
015900         END-IF
016000     END-IF.

016100*****************************************************************
016200*  200-CLEAN-PRODUCT - BUILD THE MASTER RECORD FROM THE VALID
016300*  CSV ROW.  NAME IS TRIMMED; DESCRIPTION IS TRIMMED AND, IF
016400*  NOTHING IS LEFT, STORED AS LOW-VALUES (ABSENT).
016500*****************************************************************
016600 200-CLEAN-PRODUCT.
016700     MOVE PRD-CSV-ID         TO PRD-MST-ID.
016900*
017000     MOVE PRD-CSV-NAME TO WS-TRIM-FIELD.
017100     PERFORM 700-TRIM-FIELD.
017200     MOVE SPACES TO PRD-MST-NAME.
017300     IF WS-TRIM-LEN > ZERO
017400         MOVE WS-TRIM-FIELD (1 : WS-TRIM-LEN)
017500             TO PRD-MST-NAME (1 : WS-TRIM-LEN)
017600     END-IF.
017700*
017800     MOVE PRD-CSV-DESCRIPTION TO WS-TRIM-FIELD.
017900     PERFORM 700-TRIM-FIELD.
018000     IF WS-TRIM-LEN = ZERO
018100         MOVE LOW-VALUES TO PRD-MST-DESCRIPTION
018200         SET PRD-MST-DESC-ABSENT TO TRUE
018300     ELSE
018400         MOVE SPACES TO PRD-MST-DESCRIPTION
018500         MOVE WS-TRIM-FIELD (1 : WS-TRIM-LEN)
018600             TO PRD-MST-DESCRIPTION (1 : WS-TRIM-LEN)
018700         SET PRD-MST-DESC-PRESENT TO TRUE
018800     END-IF.
018900*
019000     MOVE PRD-CSV-PRICE TO PRD-MST-PRICE.

019100*****************************************************************
019200*  300-STAMP-IMPORT-DATE - IMPORT-DATE IS THE MOMENT OF
019300*  PROCESSING, NOT A COLUMN IN THE INBOUND FILE.
019400*****************************************************************
019500 300-STAMP-IMPORT-DATE.
019600     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
019700     ACCEPT WS-CURR-TIME FROM TIME.
019800     MOVE WS-CURR-YYYY TO PRD-MST-IMPORT-DATE (1:4).
019900     MOVE WS-CURR-MM   TO PRD-MST-IMPORT-DATE (5:2).
020000     MOVE WS-CURR-DD   TO PRD-MST-IMPORT-DATE (7:2).
020100     MOVE WS-CURR-HH   TO PRD-MST-IMPORT-TIME (1:2).
020200     MOVE WS-CURR-MIN  TO PRD-MST-IMPORT-TIME (3:2).
020300     MOVE WS-CURR-SS   TO PRD-MST-IMPORT-TIME (5:2).

020400*****************************************************************
020500*  700-TRIM-FIELD - REMOVE LEADING/TRAILING SPACES FROM
020600*  WS-TRIM-FIELD IN PLACE.  WS-TRIM-LEN COMES BACK ZERO WHEN
020700*  THE FIELD IS ALL SPACES.
020800*****************************************************************
020900 700-TRIM-FIELD.
021000     MOVE ZERO TO WS-TRIM-START WS-TRIM-END WS-TRIM-LEN.
021100     MOVE 1 TO WS-TRIM-SUB.
021200     PERFORM 710-SCAN-LEFT VARYING WS-TRIM-SUB FROM 1 BY 1
021300         UNTIL WS-TRIM-SUB > 255
021400            OR WS-TRIM-CHAR (WS-TRIM-SUB) NOT = SPACE.
021500     MOVE WS-TRIM-SUB TO WS-TRIM-START.
021600     IF WS-TRIM-START > 255
021700         MOVE ZERO TO WS-TRIM-LEN
021800     ELSE
021900         PERFORM 720-SCAN-RIGHT VARYING WS-TRIM-SUB FROM 255 BY -1
022000             UNTIL WS-TRIM-SUB < WS-TRIM-START
022100                OR WS-TRIM-CHAR (WS-TRIM-SUB) NOT = SPACE
022200         MOVE WS-TRIM-SUB TO WS-TRIM-END
022300         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
022400         PERFORM 730-SHIFT-FIELD-LEFT
022500     END-IF.

022600 710-SCAN-LEFT.
022700     CONTINUE.

022800 720-SCAN-RIGHT.
022900     CONTINUE.

023000 730-SHIFT-FIELD-LEFT.
023100     IF WS-TRIM-START NOT = 1
023200         MOVE SPACES TO WS-TRIM-SHIFT
023300         MOVE WS-TRIM-FIELD (WS-TRIM-START : WS-TRIM-LEN)
023400             TO WS-TRIM-SHIFT (1 : WS-TRIM-LEN)
023500         MOVE SPACES TO WS-TRIM-FIELD
023600         MOVE WS-TRIM-SHIFT (1 : WS-TRIM-LEN)
023700             TO WS-TRIM-FIELD (1 : WS-TRIM-LEN)
023800     END-IF.

023900*  END OF PROGRAM PRDCHK1
