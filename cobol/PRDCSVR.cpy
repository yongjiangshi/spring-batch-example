000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  PRDCSVR                                      *
000400*   DESCRIPTION :  PRODUCT CSV EXTRACT - RAW LINE BUFFER AND     *
000500*                  UNSTRUNG FIELD AREA FOR THE NIGHTLY PRODUCT   *
000600*                  LOAD EXTRACT (PRODUCTS.CSV).  COMMA          *
000700*                  DELIMITED, ONE HEADER LINE.                   *
000800*                                                                *
000900*   INSTALLATION:  PRODUCT DATA SYSTEMS GROUP                    *
001000*                                                                *
001100******************************************************************
001200*  CHANGE ACTIVITY                                               *
001300*    DATE      BY    REQUEST   DESCRIPTION                       *
001400*    --------  ----  --------  ------------------------------    *
001500*    03/11/87  RLH   PD-0041   ORIGINAL LAYOUT                    *
001600*    09/02/89  RLH   PD-0077   ADDED PARSE-STATUS 88-LEVELS       *
001700*    06/14/91  CDW   PD-0133   WIDENED NAME/DESCRIPTION TO MATCH  *
001800*                              PRDMAST AFTER NAME FIELD GREW      *
001900*    11/30/98  MTK   Y2K-014   REVIEWED - NO DATE FIELDS PRESENT  *
002000*                              IN THIS COPYBOOK, CERTIFIED CLEAN  *
002100******************************************************************
002200*
002300 01  PRD-CSV-RAW-LINE                PIC X(400).
002400*
002500 01  PRD-CSV-RAW-HEADER-CHECK REDEFINES PRD-CSV-RAW-LINE.
002600     05  PRD-CSV-RAW-FIRST-WORD       PIC X(8).
002700     05  FILLER                       PIC X(392).
002800*
002900 01  PRD-CSV-FIELDS.
003000*    --------------------------------------------------------
003100*    PRODUCT ID - ARRIVES AS VARIABLE WIDTH TEXT, REDEFINED
003200*    NUMERIC ONCE UNSTRUNG
003300*    --------------------------------------------------------
003400     05  PRD-CSV-ID-TEXT              PIC X(9).
003500     05  PRD-CSV-ID REDEFINES PRD-CSV-ID-TEXT
003600                                       PIC 9(9).
003700*    --------------------------------------------------------
003800*    NAME / DESCRIPTION
003900*    --------------------------------------------------------
004000     05  PRD-CSV-NAME                 PIC X(100).
004100     05  PRD-CSV-DESCRIPTION          PIC X(255).
004200*    --------------------------------------------------------
004300*    PRICE - TWO DECIMAL TEXT, REDEFINED NUMERIC
004400*    --------------------------------------------------------
004500     05  PRD-CSV-PRICE-TEXT           PIC X(9).
004600     05  PRD-CSV-PRICE REDEFINES PRD-CSV-PRICE-TEXT
004700                                       PIC 9(7)V99.
004800*    --------------------------------------------------------
004900*    PARSE CONTROL
005000*    --------------------------------------------------------
005100     05  PRD-CSV-HEADER-SW            PIC X(1) VALUE 'N'.
005200         88  PRD-CSV-IS-HEADER                 VALUE 'Y'.
005300     05  PRD-CSV-PARSE-STATUS         PIC X(2) VALUE '00'.
005400         88  PRD-CSV-PARSE-OK                  VALUE '00'.
005500         88  PRD-CSV-PARSE-BAD-LINE            VALUE '90'.
005600         88  PRD-CSV-PARSE-BAD-FIELD-CT        VALUE '91'.
005700     05  FILLER                       PIC X(20).
005800*
005900 01  PRD-CSV-SCAN-WORK.
006000     05  PRD-CSV-FIELD-COUNT          PIC 9(2)  COMP.
006100     05  PRD-CSV-COMMA-PTR            PIC 9(4)  COMP.
006200     05  PRD-CSV-LINE-LENGTH          PIC 9(4)  COMP.
006300     05  PRD-CSV-SUB                  PIC 9(2)  COMP.
006400     05  FILLER                       PIC X(10).
