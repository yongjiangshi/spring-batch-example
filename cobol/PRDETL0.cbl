000100****************************************************************
000200* PROGRAM:  PRDETL0
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  R. L. HAAS
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* JOB DRIVER FOR THE NIGHTLY PRODUCT DATA ETL RUN.  CALLS THE
000900* LOAD STEP (PRDETL1) AND, IF IT SUCCEEDS, THE REPORT STEP
001000* (PRDETL2), THEN ROLLS UP BOTH STEPS' CONTROL TOTALS INTO THE
001100* JOB-LEVEL TOTALS AND DISPLAYS THE FINAL JOB SUMMARY.
001200*
001300* THIS IS THE EQUIVALENT OF THE JOB-LEVEL STEP SEQUENCING OF
001400* THE NIGHTLY RUN:
001500*   STEP 1 - PRODUCT LOAD                (PRDETL1)
001600*   STEP 2 - OVER-THRESHOLD SALES REPORT  (PRDETL2)
001700*   STEP 2 DOES NOT RUN IF STEP 1 FAILED THE JOB.
001800*
001900*****************************************************************
002000* Linkage:  NONE - THIS PROGRAM IS THE TOP OF THE RUN JCL
002100*****************************************************************
002200******************************************************************
002300*  CHANGE ACTIVITY                                               *
002400*    DATE      BY    REQUEST   DESCRIPTION                       *
002500*    --------  ----  --------  ------------------------------    *
002600*    03/11/87  RLH   PD-0050   ORIGINAL - CALLS LOAD STEP ONLY    *
002700*    06/14/91  CDW   PD-0133   ADDED CALL TO REPORT STEP, STEP 2  *
002800*                              SKIPPED WHEN STEP 1 FAILS          *
002900*    01/19/93  CDW   PD-0158   ADDED SKIP/RETRY WORK AREA SHARED  *
003000*                              ACROSS BOTH STEPS ON BOTH CALL     *
003100*                              INTERFACES                         *
003200*    11/30/98  MTK   Y2K-014   EXPANDED RUN-DATE TO FOUR-DIGIT    *
003300*                              YEAR ON THE JOB BANNER, CERTIFIED  *
003400*                              Y2K-CLEAN                          *
003500*    07/08/02  MTK   PD-0210   ADDED JOB-LEVEL ROLL-UP OF BOTH    *
003600*                              STEPS' CONTROL TOTALS AND OVERALL  *
003700*                              SUCCESS-RATE COMPUTATION           *
003800*    04/17/07  JTO   PD-0255   ADDED FAILURE-EXCEPTION DISPLAY ON *
003900*                              JOB FAILURE, PER AUDIT REQUEST     *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.             PRDETL0.
004300 AUTHOR.                 R. L. HAAS.
004400 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
004500 DATE-WRITTEN.           03/11/87.
004600 DATE-COMPILED.          CURRENT-DATE.
004700 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
004800                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.        IBM-370.
005300 OBJECT-COMPUTER.        IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700*****************************************************************
005800 DATA DIVISION.

005900 WORKING-STORAGE SECTION.
006000*
006100**************************************************************
006200*  JOB RUN DATE AND TIME - FOUR-DIGIT YEAR, Y2K CLEAN         *
006300**************************************************************
006400 01  WS-SYSTEM-DATE-AND-TIME.
006500     05  WS-RUN-DATE.
006600         10  WS-RUN-YEAR          PIC 9(4).
006700         10  WS-RUN-MONTH         PIC 9(2).
006800         10  WS-RUN-DAY           PIC 9(2).
006900     05  WS-RUN-TIME.
007000         10  WS-RUN-HOUR          PIC 9(2).
007100         10  WS-RUN-MINUTE        PIC 9(2).
007200         10  WS-RUN-SECOND        PIC 9(2).
007300         10  WS-RUN-HUNDREDTH     PIC 9(2).
007400 01  WS-SYSTEM-DATE-AND-TIME-X REDEFINES WS-SYSTEM-DATE-AND-TIME
007500                                     PIC X(16).
007600*
007700 01  WS-FIELDS.
007800     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
007900     05  WS-STEP1-CALLED-SW   PIC X         VALUE 'N'.
008000         88  WS-STEP1-WAS-CALLED        VALUE 'Y'.
008100     05  WS-STEP2-CALLED-SW   PIC X         VALUE 'N'.
008200         88  WS-STEP2-WAS-CALLED        VALUE 'Y'.
008300     05  WS-JOB-ABORT-SW      PIC X         VALUE 'N'.
008400         88  WS-JOB-ABORTED             VALUE 'Y'.
008500 01  WS-FIELDS-X REDEFINES WS-FIELDS     PIC X(33).
008600*
008700*    --------------------------------------------------------
008800*    PER-STEP TOTALS - ONE COPY OF PRDTOTS FOR EACH STEP, SO
008900*    EACH STEP'S CONTROL TOTALS SURVIVE AFTER ITS CALL RETURNS.
009000*    A THIRD, UN-RENAMED COPY SUPPLIES THE LIVE PRD-JOB-TOTALS
009100*    ROLL-UP AREA AND THE PRD-EXCEPTION-WORK AREA THAT IS
009200*    PASSED ON BOTH CALL INTERFACES.
009300*    --------------------------------------------------------
009400     COPY PRDTOTS REPLACING ==PRD-== BY ==ST1-==.
009500     COPY PRDTOTS REPLACING ==PRD-== BY ==ST2-==.
009600     COPY PRDTOTS.
009700*
009800 01  WS-JOB-STATUS-WORK.
009900     05  WS-JOB-STATUS-TEXT   PIC X(7)      VALUE SPACES.
010000 01  WS-JOB-STATUS-WORK-X REDEFINES WS-JOB-STATUS-WORK
010100                                     PIC X(7).
010200*
010300 01  XX-WORKING-STORAGE-END      PIC X(50)        VALUE
010400         '************END  WORKING STORAGE *****************'.

010500*****************************************************************
010600 PROCEDURE DIVISION.

010700 000-MAIN-LOGIC.
010800     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
010900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
011000     ACCEPT WS-RUN-TIME FROM TIME.
011100     DISPLAY '***********************************************'.
011200     DISPLAY '*  PRDETL0 - NIGHTLY PRODUCT DATA ETL JOB      *'.
011300     DISPLAY '***********************************************'.
011400     DISPLAY 'JOB RUN DATE = ' WS-RUN-YEAR '-' WS-RUN-MONTH
011500                   '-' WS-RUN-DAY.
011600     DISPLAY 'JOB RUN TIME = ' WS-RUN-HOUR ':' WS-RUN-MINUTE
011700                   ':' WS-RUN-SECOND.

011800     MOVE 'PRODUCT-LOAD-STEP   ' TO ST1-STEP-NAME.
011900     MOVE 'SALES-REPORT-STEP   ' TO ST2-STEP-NAME.

012000     PERFORM 100-RUN-LOAD-STEP.
012100     IF NOT WS-JOB-ABORTED
012200         PERFORM 200-RUN-REPORT-STEP
012300     ELSE
012400         DISPLAY 'PRDETL0 - LOAD STEP FAILED, REPORT STEP '
012500                 'WILL NOT RUN'
012600     END-IF.

012700     PERFORM 250-ROLL-UP-JOB-TOTALS.
012800     PERFORM 300-DISPLAY-JOB-SUMMARY.

012900     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
013000     STOP RUN.

013100*****************************************************************
013200*  100-RUN-LOAD-STEP - CALL THE LOAD STEP.  THE SHARED SKIP/
013300*  RETRY WORK AREA IS RESET TO ITS DEFAULT LIMITS BY EACH STEP
013400*  AS IT GOES, SO ONE AREA MAY BE PASSED TO BOTH CALLS.
013500*****************************************************************
013600 100-RUN-LOAD-STEP.
013700     SET WS-STEP1-WAS-CALLED TO TRUE.
013800     CALL 'PRDETL1' USING ST1-STEP-TOTALS,
013900                           PRD-EXCEPTION-WORK.
014000     IF ST1-STEP-FAILED
014100         SET WS-JOB-ABORTED TO TRUE
014200     END-IF.

014300*****************************************************************
014400*  200-RUN-REPORT-STEP - CALL THE REPORT STEP, ONLY WHEN THE
014500*  LOAD STEP DID NOT FAIL THE JOB.
014600*****************************************************************
014700 200-RUN-REPORT-STEP.
014800     SET WS-STEP2-WAS-CALLED TO TRUE.
014900     CALL 'PRDETL2' USING ST2-STEP-TOTALS,
015000                           PRD-EXCEPTION-WORK.
015100     IF ST2-STEP-FAILED
015200         SET WS-JOB-ABORTED TO TRUE
015300     END-IF.

015400*****************************************************************
015500*  250-ROLL-UP-JOB-TOTALS - SUM BOTH STEPS' CONTROL TOTALS INTO
015600*  THE JOB-LEVEL ROLL-UP AND COMPUTE THE OVERALL SUCCESS RATE.
015700*  A STEP THAT WAS NEVER CALLED CONTRIBUTES ZERO TO EVERY TOTAL
015800*  SINCE ITS COPY OF PRDTOTS IS STILL AT ITS VALUE-ZERO STATE.
015900*****************************************************************
016000 250-ROLL-UP-JOB-TOTALS.
016100     IF WS-JOB-ABORTED
016200         SET PRD-JOB-FAILED TO TRUE
016300     ELSE
016400         SET PRD-JOB-SUCCESS TO TRUE
016500     END-IF.
016600     COMPUTE PRD-JOB-READ-CT = ST1-STEP-READ-CT
016700                              + ST2-STEP-READ-CT.
016800     COMPUTE PRD-JOB-WRITE-CT = ST1-STEP-WRITE-CT
016900                               + ST2-STEP-WRITE-CT.
017000     COMPUTE PRD-JOB-SKIP-CT = ST1-STEP-SKIP-CT
017100                              + ST2-STEP-SKIP-CT.
017200     COMPUTE PRD-JOB-FILTER-CT = ST1-STEP-FILTER-CT
017300                                + ST2-STEP-FILTER-CT.
017400     COMPUTE PRD-JOB-ROLLBACK-CT = ST1-STEP-ROLLBACK-CT
017500                                  + ST2-STEP-ROLLBACK-CT.
017600     COMPUTE PRD-JOB-COMMIT-CT = ST1-STEP-COMMIT-CT
017700                                + ST2-STEP-COMMIT-CT.
017800     IF PRD-JOB-READ-CT > 0
017900         COMPUTE PRD-JOB-SUCCESS-RATE ROUNDED =
018000                 (PRD-JOB-READ-CT - PRD-JOB-SKIP-CT) * 100
018100                 / PRD-JOB-READ-CT
018200     ELSE
018300         MOVE 0 TO PRD-JOB-SUCCESS-RATE
018400     END-IF.

018500*****************************************************************
018600*  300-DISPLAY-JOB-SUMMARY - FINAL JOB STATUS AND CONTROL
018700*  TOTALS.  ON FAILURE, DISPLAY THE EXCEPTION CATEGORY THAT WAS
018800*  LEFT IN THE SHARED WORK AREA BY WHICHEVER STEP FAILED.
018900*****************************************************************
019000 300-DISPLAY-JOB-SUMMARY.
019100     IF PRD-JOB-SUCCESS
019200         MOVE 'SUCCESS' TO WS-JOB-STATUS-TEXT
019300     ELSE
019400         MOVE 'FAILURE' TO WS-JOB-STATUS-TEXT
019500     END-IF.
019600     DISPLAY '***********************************************'.
019700     DISPLAY '*  PRDETL0 - NIGHTLY ETL JOB SUMMARY           *'.
019800     DISPLAY '***********************************************'.
019900     DISPLAY 'JOB STATUS            = ' WS-JOB-STATUS-TEXT.
020000     DISPLAY 'TOTAL RECORDS READ    = ' PRD-JOB-READ-CT.
020100     DISPLAY 'TOTAL RECORDS WRITTEN = ' PRD-JOB-WRITE-CT.
020200     DISPLAY 'TOTAL RECORDS SKIPPED = ' PRD-JOB-SKIP-CT.
020300     DISPLAY 'TOTAL RECORDS FILTERED= ' PRD-JOB-FILTER-CT.
020400     DISPLAY 'TOTAL ROLLBACKS       = ' PRD-JOB-ROLLBACK-CT.
020500     DISPLAY 'TOTAL COMMITS         = ' PRD-JOB-COMMIT-CT.
020600     DISPLAY 'OVERALL SUCCESS RATE  = ' PRD-JOB-SUCCESS-RATE.
020700     IF PRD-JOB-FAILED
020800         DISPLAY 'FAILURE EXCEPTION CATEGORY = '
020900                 PRD-EXCEPTION-CATEGORY
021000     END-IF.

021100*  END OF PROGRAM PRDETL0
