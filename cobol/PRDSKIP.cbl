000100****************************************************************
000200* PROGRAM:  PRDSKIP
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  R. L. HAAS
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* SUBROUTINE TO DECIDE WHETHER A FAULTED RECORD-ATTEMPT MAY BE
000900* SKIPPED (LOGGED AND THE STEP CONTINUES) OR MUST ABORT THE
001000* STEP.  CALLED AFTER PRDRETY HAS GIVEN UP ON RETRYING.
001100*   - Called by programs PRDETL1 and PRDETL2
001200*
001300* THIS IS THE "CUSTOMSKIPPOLICY" OF THE LOAD AND REPORT STEPS:
001400*   CSV-PARSE FAILURES, INVALID-RECORD FAILURES AND CONSTRAINT
001500*   VIOLATIONS (DUPLICATE KEY) MAY BE SKIPPED, UP TO THE
001600*   CONFIGURED SKIP LIMIT FOR THE STEP.  TRANSIENT DATABASE
001700*   FAILURES ARE NEVER SKIPPED - THEY BELONG TO THE RETRY
001800*   POLICY.  ANY OTHER EXCEPTION CATEGORY IS NEVER SKIPPED AND
001900*   FAILS THE STEP.
002000*
002100*****************************************************************
002200* Linkage:
002300*      parameters:
002400*        1: Exception/skip/retry work area (passed and modified)
002500*****************************************************************
002600******************************************************************
002700*  CHANGE ACTIVITY                                               *
002800*    DATE      BY    REQUEST   DESCRIPTION                       *
002900*    --------  ----  --------  ------------------------------    *
003000*    09/02/89  RLH   PD-0077   ORIGINAL - SKIP LIMIT ENFORCEMENT  *
003100*    06/14/91  CDW   PD-0133   ADDED CONSTRAINT-VIOLATION AS A    *
003200*                              SKIPPABLE CATEGORY (DUPLICATE KEY) *
003300*    11/30/98  MTK   Y2K-014   REVIEWED - NO DATE FIELDS IN THIS  *
003400*                              PROGRAM, CERTIFIED Y2K-CLEAN       *
003500*    07/08/02  MTK   PD-0210   TRANSIENT-DB EXCEPTIONS NO LONGER  *
003600*                              FALL THROUGH TO THIS PROGRAM - SEE *
003700*                              PRDRETY, THEY ARE RETRY-ONLY NOW   *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.             PRDSKIP.
004100 AUTHOR.                 R. L. HAAS.
004200 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
004300 DATE-WRITTEN.           09/02/89.
004400 DATE-COMPILED.          CURRENT-DATE.
004500 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
004600                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.        IBM-370.
005100 OBJECT-COMPUTER.        IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500*****************************************************************
005600 DATA DIVISION.

005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-FIELDS.
006000     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006100     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
006200     05  FILLER               PIC X(9)      VALUE SPACES.
006250 01  WS-FIELDS-X REDEFINES WS-FIELDS         PIC X(40).
006300*
006400 01  WS-SKIPPABLE-RESULT.
006500     05  WS-SKIPPABLE-SW      PIC X     VALUE 'N'.
006600         88  WS-CATEGORY-SKIPPABLE       VALUE 'Y'.
006700         88  WS-CATEGORY-NOT-SKIPPABLE   VALUE 'N'.
006800     05  FILLER               PIC X(3).
006900 01  WS-SKIPPABLE-RESULT-X REDEFINES WS-SKIPPABLE-RESULT
007000                                     PIC X(4).
007100*
007200*    --------------------------------------------------------
007300*    COUNTER SNAPSHOT - BEFORE/AFTER VIEW USED WHEN THE
007400*    CHANGE-LOG ENTRIES ABOVE NEEDED TO BE VERIFIED BY HAND
007500*    --------------------------------------------------------
007600 01  WS-COUNTER-SNAPSHOT.
007700     05  WS-SNAP-BEFORE-CT    PIC S9(3) COMP-3 VALUE +0.
007800     05  WS-SNAP-AFTER-CT     PIC S9(3) COMP-3 VALUE +0.
007900 01  WS-COUNTER-SNAPSHOT-X REDEFINES WS-COUNTER-SNAPSHOT.
008000     05  WS-SNAP-COMBINED     PIC S9(6) COMP-3.

008100*****************************************************************
008200 LINKAGE SECTION.

008300     COPY PRDTOTS.

008400*****************************************************************
008500 PROCEDURE DIVISION USING PRD-EXCEPTION-WORK.

008600 000-MAIN.
008700     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
008800     MOVE PRD-SKIP-COUNT-THIS-STEP TO WS-SNAP-BEFORE-CT.
008900     PERFORM 100-CLASSIFY-CATEGORY.
009000     PERFORM 200-APPLY-SKIP-LIMIT.
009100     MOVE PRD-SKIP-COUNT-THIS-STEP TO WS-SNAP-AFTER-CT.
009200     MOVE 'N' TO WS-FIRST-TIME-SW.
009300     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009400     GOBACK.

009500*****************************************************************
009600*  100-CLASSIFY-CATEGORY - ONLY CSV-PARSE, INVALID-RECORD AND
009700*  CONSTRAINT-VIOLATION EXCEPTIONS ARE EVER ELIGIBLE TO SKIP.
009800*****************************************************************
009900 100-CLASSIFY-CATEGORY.
010000     SET WS-CATEGORY-NOT-SKIPPABLE TO TRUE.
010100     IF PRD-EXC-CSV-PARSE
010200         SET WS-CATEGORY-SKIPPABLE TO TRUE
010300     END-IF.
010400     IF PRD-EXC-INVALID-REC
010500         SET WS-CATEGORY-SKIPPABLE TO TRUE
010600     END-IF.
010700     IF PRD-EXC-CONSTRAINT
010800         SET WS-CATEGORY-SKIPPABLE TO TRUE
010900     END-IF.

011000*****************************************************************
011100*  200-APPLY-SKIP-LIMIT - A SKIPPABLE CATEGORY IS ONLY ACTUALLY
011200*  SKIPPED WHILE THE STEP HAS NOT YET USED UP ITS SKIP LIMIT.
011300*  ONCE THE LIMIT IS REACHED THE STEP MUST FAIL.
011400*****************************************************************
011500 200-APPLY-SKIP-LIMIT.
011600     SET PRD-SKIP-DENIED TO TRUE.
011700     IF WS-CATEGORY-SKIPPABLE
011800         IF PRD-SKIP-COUNT-THIS-STEP < PRD-SKIP-LIMIT
011900             ADD 1 TO PRD-SKIP-COUNT-THIS-STEP
012000             SET PRD-SKIP-ALLOWED TO TRUE
012100         END-IF
012200     END-IF.

012300*  END OF PROGRAM PRDSKIP
