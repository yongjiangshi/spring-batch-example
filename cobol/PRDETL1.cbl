000100****************************************************************
000200* PROGRAM:  PRDETL1
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  R. L. HAAS
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* STEP 1 OF THE NIGHTLY PRODUCT DATA LOAD - READS THE PRODUCT
000900* EXTRACT (PRODUCTS.CSV, ONE HEADER LINE, COMMA DELIMITED),
001000* VALIDATES AND CLEANS EACH ROW, AND BUILDS THE PRODUCT MASTER
001100* FILE THAT STEP 2 (PRDETL2) LATER READS TO PRODUCE THE SALES
001200* REPORT.  CALLED BY THE JOB DRIVER, PRDETL0.
001300*
001400* THE EXTRACT ARRIVES FROM THE UPSTREAM FEED ALREADY IN
001500* ASCENDING PRODUCT-ID ORDER, SO THIS STEP DOES NOT RE-SORT -
001600* IT SIMPLY APPENDS EACH ACCEPTED RECORD TO THE MASTER FILE IN
001700* THE ORDER IT ARRIVES.  IF THAT EVER CHANGES, A SORT STEP WILL
001800* HAVE TO GO IN HERE BEFORE 500-COMMIT-CHUNK.
001900*
002000*****************************************************************
002100* Linkage:
002200*      parameters:
002300*        1: Step control totals       (passed and built here)
002400*        2: Skip/retry policy work area (passed and shared with
002500*           PRDSKIP and PRDRETY across every record this step)
002600*****************************************************************
002700******************************************************************
002800*  CHANGE ACTIVITY                                               *
002900*    DATE      BY    REQUEST   DESCRIPTION                       *
003000*    --------  ----  --------  ------------------------------    *
003100*    03/11/87  RLH   PD-0041   ORIGINAL - CSV LOAD TO MASTER FILE *
003200*    09/02/89  RLH   PD-0077   ADDED SKIP POLICY CALL ON PARSE    *
003300*                              FAILURE (SEE PRDSKIP)              *
003400*    06/14/91  CDW   PD-0133   ADDED PRDCHK1 VALIDATE/CLEAN CALL, *
003500*                              FILTER COUNT TRACKED SEPARATELY    *
003600*                              FROM SKIP COUNT PER AUDIT REQUEST  *
003700*    01/19/93  CDW   PD-0158   ADDED RETRY POLICY CALL (PRDRETY)  *
003800*                              AHEAD OF THE SKIP DECISION         *
003900*    11/30/98  MTK   Y2K-014   SYSTEM-DATE NOW ACCEPTED AS A      *
004000*                              4-DIGIT-CENTURY FIELD - Y2K FIX    *
004100*    07/08/02  MTK   PD-0210   CHUNK COMMIT COUNT AND ROLLBACK    *
004200*                              COUNT NOW KEPT IN PRD-STEP-TOTALS  *
004300*                              INSTEAD OF LOCAL WORKING-STORAGE   *
004400*    04/17/07  RGS   PD-0266   STEP NOW ABORTS CLEANLY (SETS      *
004500*                              PRD-STEP-FAILED) INSTEAD OF        *
004600*                              STOP RUN WHEN SKIP LIMIT IS HIT    *
004650*    11/02/09  JTO   PD-0301   700-READ-CSV-RECORD NOW RE-DRIVES  *
004660*                              THE READ THROUGH PRDRETY'S LIMIT   *
004670*                              BEFORE FALLING TO PRDSKIP, AND     *
004680*                              KEEPS THE ATTEMPT COUNT ACROSS     *
004690*                              RETRIES INSTEAD OF ZEROING IT ON   *
004695*                              EVERY CALL - A GENUINE CSV READ    *
004696*                              FAULT NOW GOES THROUGH THE SAME    *
004697*                              FAULT HANDLING AS A PARSE FAULT    *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.             PRDETL1.
005000 AUTHOR.                 R. L. HAAS.
005100 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
005200 DATE-WRITTEN.           03/11/87.
005300 DATE-COMPILED.          CURRENT-DATE.
005400 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
005500                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.        IBM-370.
006000 OBJECT-COMPUTER.        IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.

006500     SELECT PRODUCT-CSV-FILE    ASSIGN TO PRODIN
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-CSVFILE-STATUS.

006800     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMSTR
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-MSTRFILE-STATUS.

007100*****************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.

007400 FD  PRODUCT-CSV-FILE
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0
007700     RECORDING MODE IS V.
007800 01  PRD-CSV-FILE-REC                PIC X(400).

007900 FD  PRODUCT-MASTER-FILE
008000     LABEL RECORDS ARE STANDARD
008100     BLOCK CONTAINS 0
008200     RECORDING MODE IS F.
008300 01  PRD-MASTER-FILE-REC.
008400     COPY PRDMAST.

008500*****************************************************************
008600 WORKING-STORAGE SECTION.
008700*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  SYSTEM-DATE.
009000         10  SYSTEM-CCYY             PIC 9(4).
009100         10  SYSTEM-MM               PIC 9(2).
009200         10  SYSTEM-DD               PIC 9(2).
009300     05  FILLER                      PIC X(2).
009310 01  SYSTEM-DATE-X REDEFINES SYSTEM-DATE-AND-TIME
009320                                     PIC X(10).
009400*
009500 01  WS-FIELDS.
009600     05  WS-CSVFILE-STATUS       PIC X(2)  VALUE SPACES.
009700     05  WS-MSTRFILE-STATUS      PIC X(2)  VALUE SPACES.
009800     05  WS-CSV-FILE-EOF-SW      PIC X     VALUE 'N'.
009900         88  WS-CSV-FILE-EOF               VALUE 'Y'.
010000     05  WS-STEP-ABORT-SW        PIC X     VALUE 'N'.
010100         88  WS-STEP-ABORTED                VALUE 'Y'.
010200     05  WS-HEADER-SKIPPED-SW    PIC X     VALUE 'N'.
010300         88  WS-HEADER-ALREADY-SKIPPED      VALUE 'Y'.
010400     05  FILLER                  PIC X(7).
010500*
010600*    --------------------------------------------------------
010700*    CHUNK-OF-10 COMMIT COUNTER - RESET EVERY TIME A CHUNK
010800*    CLOSES.  REDEFINED AS A ONE-BYTE DISPLAY FOR QUICK
010900*    CONSOLE DUMPS DURING TESTING.
011000*    --------------------------------------------------------
011100 01  WS-CHUNK-WORK.
011200     05  WS-CHUNK-COUNT          PIC 9(2)  COMP  VALUE 0.
011300 01  WS-CHUNK-WORK-X REDEFINES WS-CHUNK-WORK
011400                                 PIC X(1).
011500*
011600*    --------------------------------------------------------
011700*    EXCEPTION-HANDLING SCRATCH - WHICH POLICY, IF ANY, LET
011800*    THE RECORD THROUGH
011900*    --------------------------------------------------------
012000 01  WS-FAULT-RESULT.
012100     05  WS-FAULT-DISPOSITION    PIC X(1) VALUE SPACES.
012200         88  WS-FAULT-SKIPPED             VALUE 'S'.
012300         88  WS-FAULT-RETRIED             VALUE 'R'.
012400         88  WS-FAULT-FATAL                VALUE 'F'.
012500 01  WS-FAULT-RESULT-X REDEFINES WS-FAULT-RESULT
012600                                 PIC X(1).
012700*
012800     COPY PRDCSVR.

012900*****************************************************************
013000 LINKAGE SECTION.

013100     COPY PRDTOTS.

013200*****************************************************************
013300 PROCEDURE DIVISION USING PRD-STEP-TOTALS, PRD-EXCEPTION-WORK.

013400 000-LOAD-CSV-TO-MASTER.
013500     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
013600     DISPLAY 'PRDETL1 STARTED - PRODUCT LOAD - DATE '
013700             SYSTEM-CCYY '-' SYSTEM-MM '-' SYSTEM-DD.
013800     MOVE 'STEP1-LOAD          ' TO PRD-STEP-NAME.
013900     SET PRD-STEP-SUCCESS TO TRUE.
014000     MOVE ZERO TO PRD-STEP-READ-CT  PRD-STEP-WRITE-CT
014100                  PRD-STEP-SKIP-CT  PRD-STEP-FILTER-CT
014200                  PRD-STEP-ROLLBACK-CT PRD-STEP-COMMIT-CT.
014300     MOVE ZERO TO PRD-SKIP-COUNT-THIS-STEP.
014400*
014500     PERFORM 900-OPEN-FILES.
014600     IF NOT WS-STEP-ABORTED
014700         PERFORM 700-READ-CSV-RECORD
014800         PERFORM 100-PROCESS-CSV-RECORD THRU 100-EXIT
014900             UNTIL WS-CSV-FILE-EOF
015000                OR WS-STEP-ABORTED
015100     END-IF.
015200     PERFORM 905-CLOSE-FILES.
015300     PERFORM 600-COMPUTE-SUCCESS-RATE.
015400     PERFORM 800-DISPLAY-STEP-TOTALS.
015500     GOBACK.

015600*****************************************************************
015700*  100-PROCESS-CSV-RECORD - ONE PASS OF THE CHUNK LOOP.  A
015800*  HEADER LINE IS SKIPPED ONCE AND COUNTS TOWARD NOTHING.
015900*****************************************************************
016000 100-PROCESS-CSV-RECORD.
016100     IF WS-CSV-FILE-EOF
016200         GO TO 100-EXIT.
016300     IF NOT WS-HEADER-ALREADY-SKIPPED
016400         SET WS-HEADER-ALREADY-SKIPPED TO TRUE
016500         DISPLAY 'PRDETL1 - SKIPPING CSV HEADER LINE, FIRST '
016600                 'WORD: ' PRD-CSV-RAW-FIRST-WORD
016700         PERFORM 700-READ-CSV-RECORD
016800         GO TO 100-EXIT.
016900     ADD 1 TO PRD-STEP-READ-CT.
017000     PERFORM 200-PARSE-CSV-LINE.
017100     IF NOT PRD-CSV-PARSE-OK
017150         MOVE ZERO TO PRD-RETRY-COUNT-THIS-REC
017200         SET PRD-EXC-CSV-PARSE TO TRUE
017300         PERFORM 400-HANDLE-FAULT
017400         IF NOT WS-STEP-ABORTED
017500             PERFORM 700-READ-CSV-RECORD
017600         END-IF
017700         GO TO 100-EXIT
017800     END-IF.
017900     CALL 'PRDCHK1' USING PRD-CSV-FIELDS, PRD-MASTER-FILE-REC,
018000                           PRD-CHK1-RESULT.
018100     IF PRD-CHK1-FILTERED
018200         ADD 1 TO PRD-STEP-FILTER-CT
018300     ELSE
018400         PERFORM 500-COMMIT-CHUNK
018500     END-IF.
018600     PERFORM 700-READ-CSV-RECORD.
018700 100-EXIT.
018800     EXIT.

018900*****************************************************************
019000*  200-PARSE-CSV-LINE - UNSTRING THE RAW COMMA-DELIMITED LINE
019100*  INTO THE FOUR INBOUND FIELDS.  A LINE THAT DOES NOT YIELD
019200*  FOUR FIELDS, OR WHOSE ID/PRICE ARE NOT NUMERIC ONCE
019300*  UNSTRUNG, IS A CSV-PARSE FAILURE.
019400*****************************************************************
019500 200-PARSE-CSV-LINE.
019600     SET PRD-CSV-PARSE-OK TO TRUE.
019700     MOVE SPACES TO PRD-CSV-ID-TEXT PRD-CSV-NAME
019800                    PRD-CSV-DESCRIPTION PRD-CSV-PRICE-TEXT.
019900     MOVE ZERO   TO PRD-CSV-FIELD-COUNT.
020000     UNSTRING PRD-CSV-FILE-REC DELIMITED BY ','
020100         INTO PRD-CSV-ID-TEXT
020200              PRD-CSV-NAME
020300              PRD-CSV-DESCRIPTION
020400              PRD-CSV-PRICE-TEXT
020500         TALLYING IN PRD-CSV-FIELD-COUNT
020600     END-UNSTRING.
020700     IF PRD-CSV-FIELD-COUNT NOT = 4
020800         SET PRD-CSV-PARSE-BAD-FIELD-CT TO TRUE
020900     END-IF.
021000     IF PRD-CSV-PARSE-OK
021100         IF PRD-CSV-ID NOT NUMERIC
021200             SET PRD-CSV-PARSE-BAD-LINE TO TRUE
021300         END-IF
021400     END-IF.
021500     IF PRD-CSV-PARSE-OK
021600         IF PRD-CSV-PRICE NOT NUMERIC
021700             SET PRD-CSV-PARSE-BAD-LINE TO TRUE
021800         END-IF
021900     END-IF.

022000*****************************************************************
022100*  400-HANDLE-FAULT - ROUTE A FAULTED RECORD-ATTEMPT THROUGH
022200*  THE RETRY POLICY, THEN THE SKIP POLICY, PER BUSINESS RULE.
022300*  SHARED BY A CSV-PARSE FAULT (100-PROCESS-CSV-RECORD) AND A
022400*  GENUINE CSV FILE I/O FAULT (710-READ-ONE-CSV-RECORD) - THE
022450*  CALLER CLASSIFIES PRD-EXCEPTION-CATEGORY BEFORE THE PERFORM,
022460*  AND RESETS PRD-RETRY-COUNT-THIS-REC BEFORE THE FIRST CALL FOR
022470*  A NEWLY FAULTED ATTEMPT SO THE COUNT CAN PERSIST ACROSS
022480*  REPEATED CALLS WHILE PRDRETY KEEPS GRANTING A RETRY.
022500*****************************************************************
022600 400-HANDLE-FAULT.
022800     CALL 'PRDRETY' USING PRD-EXCEPTION-WORK.
022900     IF PRD-RETRY-DENIED
023000         CALL 'PRDSKIP' USING PRD-EXCEPTION-WORK
023100         IF PRD-SKIP-ALLOWED
023200             ADD 1 TO PRD-STEP-SKIP-CT
023300             SET WS-FAULT-SKIPPED TO TRUE
023400         ELSE
023500             SET WS-FAULT-FATAL TO TRUE
023600             SET WS-STEP-ABORTED TO TRUE
023700             SET PRD-STEP-FAILED TO TRUE
023800             DISPLAY 'PRDETL1 - STEP ABORTED, SKIP LIMIT '
023900                     'REACHED ON RECORD-ATTEMPT FAULT'
024000         END-IF
024100     ELSE
024200         SET WS-FAULT-RETRIED TO TRUE
024300     END-IF.

024400*****************************************************************
024500*  500-COMMIT-CHUNK - WRITE THE ACCEPTED RECORD AND CLOSE THE
024600*  CHUNK EVERY TEN SUCCESSFUL WRITES.
024700*****************************************************************
024800 500-COMMIT-CHUNK.
024900     WRITE PRD-MASTER-FILE-REC.
025000     IF WS-MSTRFILE-STATUS = '00'
025100         ADD 1 TO PRD-STEP-WRITE-CT
025200         ADD 1 TO WS-CHUNK-COUNT
025300         IF WS-CHUNK-COUNT = 10
025400             ADD 1 TO PRD-STEP-COMMIT-CT
025500             MOVE ZERO TO WS-CHUNK-COUNT
025600         END-IF
025700     ELSE
025800         ADD 1 TO PRD-STEP-ROLLBACK-CT
025900         DISPLAY 'PRDETL1 - MASTER FILE WRITE ERROR, STATUS '
026000                 WS-MSTRFILE-STATUS
026100     END-IF.

026200*****************************************************************
026300*  600-COMPUTE-SUCCESS-RATE - (READ - SKIP) / READ * 100,
026400*  GUARDED AGAINST A ZERO READ COUNT.
026500*****************************************************************
026600 600-COMPUTE-SUCCESS-RATE.
026700     IF PRD-STEP-READ-CT > 0
026800         COMPUTE PRD-STEP-SUCCESS-RATE ROUNDED =
026900             (PRD-STEP-READ-CT - PRD-STEP-SKIP-CT) * 100
027000                 / PRD-STEP-READ-CT
027100     ELSE
027200         MOVE ZERO TO PRD-STEP-SUCCESS-RATE
027300     END-IF.
027400*    *** LAST PARTIAL CHUNK STILL COUNTS AS A COMMIT ***
027500     IF WS-CHUNK-COUNT > 0
027600         ADD 1 TO PRD-STEP-COMMIT-CT
027700         MOVE ZERO TO WS-CHUNK-COUNT
027800     END-IF.

027900*****************************************************************
028000*  700-READ-CSV-RECORD - A GENUINE I/O FAULT (ANY STATUS OTHER
028010*  THAN '00' SUCCESS OR '10' END-OF-FILE) GOES THROUGH THE SAME
028020*  RETRY-THEN-SKIP MACHINERY AS A CSV-PARSE FAULT.  THE ATTEMPT
028030*  COUNTER IS RESET ONCE HERE, THEN LEFT ALONE SO 710 CAN RE-
028040*  DRIVE THE SAME READ UNTIL PRDRETY EXHAUSTS THE RETRY LIMIT.
028100*****************************************************************
028200 700-READ-CSV-RECORD.
028210     MOVE ZERO   TO PRD-RETRY-COUNT-THIS-REC.
028220     MOVE SPACES TO WS-CSVFILE-STATUS.
028230     PERFORM 710-READ-ONE-CSV-RECORD
028240         UNTIL WS-CSV-FILE-EOF
028250            OR WS-STEP-ABORTED
028260            OR WS-CSVFILE-STATUS = '00'.
028270*
028280*****************************************************************
028290*  710-READ-ONE-CSV-RECORD - ONE PHYSICAL READ ATTEMPT.
028291*****************************************************************
028292 710-READ-ONE-CSV-RECORD.
028300     READ PRODUCT-CSV-FILE
028400         AT END SET WS-CSV-FILE-EOF TO TRUE.
028500     IF WS-CSVFILE-STATUS = '10'
028600         SET WS-CSV-FILE-EOF TO TRUE
028700     ELSE
028800         IF WS-CSVFILE-STATUS NOT = '00'
028900             DISPLAY 'PRDETL1 - CSV FILE READ ERROR, STATUS '
029000                     WS-CSVFILE-STATUS
029010             SET PRD-EXC-GENERIC-DA TO TRUE
029020             PERFORM 400-HANDLE-FAULT
029030             IF WS-FAULT-FATAL
029040                 SET WS-CSV-FILE-EOF TO TRUE
029050             END-IF
029060             IF WS-FAULT-SKIPPED
029070                 MOVE ZERO TO PRD-RETRY-COUNT-THIS-REC
029080             END-IF
029200         ELSE
029300             MOVE PRD-CSV-FILE-REC TO PRD-CSV-RAW-LINE
029400         END-IF
029500     END-IF.

029600*****************************************************************
029700*  800-DISPLAY-STEP-TOTALS
029800*****************************************************************
029900 800-DISPLAY-STEP-TOTALS.
030000     DISPLAY 'PRDETL1 STEP TOTALS - ' PRD-STEP-NAME.
030100     DISPLAY '  STATUS    : ' PRD-STEP-STATUS-CODE.
030200     DISPLAY '  READ      : ' PRD-STEP-READ-CT.
030300     DISPLAY '  WRITTEN   : ' PRD-STEP-WRITE-CT.
030400     DISPLAY '  SKIPPED   : ' PRD-STEP-SKIP-CT.
030500     DISPLAY '  FILTERED  : ' PRD-STEP-FILTER-CT.
030600     DISPLAY '  ROLLBACKS : ' PRD-STEP-ROLLBACK-CT.
030700     DISPLAY '  COMMITS   : ' PRD-STEP-COMMIT-CT.
030800     DISPLAY '  SUCC RATE : ' PRD-STEP-SUCCESS-RATE.

030900*****************************************************************
031000 900-OPEN-FILES.
031100     OPEN INPUT  PRODUCT-CSV-FILE
031200          OUTPUT PRODUCT-MASTER-FILE.
031300     IF WS-CSVFILE-STATUS NOT = '00'
031400         DISPLAY 'PRDETL1 - ERROR OPENING CSV FILE, STATUS '
031500                 WS-CSVFILE-STATUS
031600         SET WS-STEP-ABORTED TO TRUE
031700         SET PRD-STEP-FAILED TO TRUE
031800     END-IF.
031900     IF WS-MSTRFILE-STATUS NOT = '00'
032000         DISPLAY 'PRDETL1 - ERROR OPENING MASTER FILE, STATUS '
032100                 WS-MSTRFILE-STATUS
032200         SET WS-STEP-ABORTED TO TRUE
032300         SET PRD-STEP-FAILED TO TRUE
032400     END-IF.

032500 905-CLOSE-FILES.
032600     CLOSE PRODUCT-CSV-FILE.
032700     CLOSE PRODUCT-MASTER-FILE.

032800*  END OF PROGRAM PRDETL1
