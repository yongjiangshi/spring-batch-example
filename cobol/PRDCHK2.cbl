000100****************************************************************
000200* PROGRAM:  PRDCHK2
000300*           PRODUCT DATA SYSTEMS GROUP - NIGHTLY ETL SUBSYSTEM
000400*
000500* AUTHOR :  C. D. WEAVER
000600*           PRODUCT DATA SYSTEMS GROUP
000700*
000800* SUBROUTINE TO DECIDE WHETHER ONE PRODUCT MASTER RECORD BELONGS
000900* ON THE SALES REPORT, AND IF SO, PROJECT THE THREE FIELDS THE
001000* REPORT CARES ABOUT.
001100*   - CALLED BY PROGRAM PRDETL2, ONCE PER MASTER RECORD READ
001200*
001300* THIS IS THE "SALESREPORTPROCESSOR" LOGIC OF THE REPORT STEP:
001400*   A MASTER RECORD QUALIFIES ONLY WHEN PRICE IS STRICTLY
001500*   GREATER THAN 50.00.  A RECORD THAT DOES NOT QUALIFY IS
001600*   RETURNED AS "FILTERED" - THE CALLER DROPS IT SILENTLY.
001700*
001800*****************************************************************
001900* Linkage:
002000*      parameters:
002100*        1: Product master record (passed and not changed)
002200*        2: Sale line fields      (passed and built here)
002300*        3: Filtered/accepted result flag (passed and set here)
002400*****************************************************************
002500******************************************************************
002600*  CHANGE ACTIVITY                                               *
002700*    DATE      BY    REQUEST   DESCRIPTION                       *
002800*    --------  ----  --------  ------------------------------    *
002900*    06/14/91  CDW   PD-0133   ORIGINAL - FILTER AND PROJECT      *
003000*    01/19/93  CDW   PD-0158   PRICE THRESHOLD MOVED TO 88-LEVEL  *
003100*                              SO THE LIMIT IS NOT A LITERAL IN   *
003200*                              THE PROCEDURE DIVISION             *
003300*    11/30/98  MTK   Y2K-014   REVIEWED - NO DATE FIELDS IN THIS  *
003400*                              PROGRAM, CERTIFIED Y2K-CLEAN       *
003500*    07/08/02  MTK   PD-0210   DELETED PRODUCTS WILL NOT APPEAR   *
003600*                              ON THE REPORT EVEN IF PRICED OVER  *
003700*                              THE THRESHOLD                      *
003750*    11/02/09  JTO   PD-0305   PRD-MST-ACTIVE GATE DROPPED - THE  *
003760*                              MASTER RECORD HAS NO DELETE PATH,  *
003770*                              PRICE THRESHOLD IS THE ONLY FILTER *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.             PRDCHK2.
004100 AUTHOR.                 C. D. WEAVER.
004200 INSTALLATION.           PRODUCT DATA SYSTEMS GROUP.
004300 DATE-WRITTEN.           06/14/91.
004400 DATE-COMPILED.          CURRENT-DATE.
004500 SECURITY.               PRODUCTION - PRODUCT DATA SYSTEMS GROUP
004600                          BATCH LIBRARY. NO DIRECT OPERATOR ACCESS.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.        IBM-370.
005100 OBJECT-COMPUTER.        IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500*****************************************************************
005600 DATA DIVISION.

005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-FIELDS.
006000     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006100     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
006200     05  FILLER               PIC X(9)      VALUE SPACES.
006250 01  WS-FIELDS-X REDEFINES WS-FIELDS         PIC X(40).
006300*
006400*    --------------------------------------------------------
006500*    REPORT QUALIFICATION THRESHOLD - KEPT AS A WORKING-
006600*    STORAGE ITEM RATHER THAN A LITERAL IN THE PROCEDURE
006700*    DIVISION SO AN AMENDMENT IS A ONE-LINE CHANGE
006800*    --------------------------------------------------------
006900 01  WS-REPORT-THRESHOLD.
007000     05  WS-THRESHOLD-PRICE   PIC S9(7)V99 COMP-3 VALUE +50.00.
007100 01  WS-REPORT-THRESHOLD-X REDEFINES WS-REPORT-THRESHOLD
007200                                     PIC X(5).
007300*
007400 01  WS-QUALIFY-RESULT.
007500     05  WS-QUALIFY-SW        PIC X     VALUE 'N'.
007600         88  WS-RECORD-QUALIFIES        VALUE 'Y'.
007700         88  WS-RECORD-REJECTED         VALUE 'N'.
007800     05  FILLER               PIC X(9).
007900*
008000 01  WS-ID-EDIT-WORK.
008100     05  WS-ID-EDIT-NUM       PIC 9(9)  VALUE ZERO.
008200     05  WS-ID-EDIT-ALPHA REDEFINES WS-ID-EDIT-NUM
008300                                     PIC X(9).

008400*****************************************************************
008500 LINKAGE SECTION.

008600     COPY PRDMAST.
008700     COPY PRDSALE.
008800*
008900 01  PRD-CHK2-RESULT.
009000     05  PRD-CHK2-FILTERED-SW     PIC X     VALUE 'N'.
009100         88  PRD-CHK2-FILTERED              VALUE 'Y'.
009200         88  PRD-CHK2-ACCEPTED               VALUE 'N'.
009300     05  FILLER                   PIC X(4).

009400*****************************************************************
009500 PROCEDURE DIVISION USING PRD-MASTER-RECORD, PRD-SALE-FIELDS,
009600                               PRD-CHK2-RESULT.

009700 000-MAIN.
009800     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
009900     SET PRD-CHK2-ACCEPTED TO TRUE.
010000     PERFORM 100-APPLY-REPORT-FILTER.
010100     IF WS-RECORD-QUALIFIES
010200         PERFORM 200-PROJECT-SALE-FIELDS
010300     ELSE
010400         SET PRD-CHK2-FILTERED TO TRUE.
010500     MOVE 'N' TO WS-FIRST-TIME-SW.
010600     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
010700     GOBACK.

010800*****************************************************************
010900*  100-APPLY-REPORT-FILTER - ONLY PRODUCTS PRICED STRICTLY
011000*  ABOVE THE THRESHOLD MAKE THE SALES REPORT.
011100*****************************************************************
011200 100-APPLY-REPORT-FILTER.
011300     SET WS-RECORD-REJECTED TO TRUE.
011400     IF PRD-MST-PRICE > WS-THRESHOLD-PRICE
011500         SET WS-RECORD-QUALIFIES TO TRUE
011600     END-IF.

011900*****************************************************************
012000*  200-PROJECT-SALE-FIELDS - COPY ID, NAME AND PRICE INTO THE
012100*  SALE-LINE WORK AREA.  DESCRIPTION DOES NOT APPEAR ON THE
012200*  REPORT AND IS NOT CARRIED FORWARD.
012300*****************************************************************
012400 200-PROJECT-SALE-FIELDS.
012500     MOVE PRD-MST-ID      TO WS-ID-EDIT-NUM.
012600     MOVE WS-ID-EDIT-NUM  TO PRD-SALE-ID-TEXT.
012700     MOVE PRD-MST-NAME    TO PRD-SALE-NAME.
012800     MOVE PRD-MST-PRICE   TO PRD-SALE-PRICE.
012900     MOVE PRD-MST-PRICE   TO PRD-SALE-PRICE-EDIT.

013000*  END OF PROGRAM PRDCHK2
