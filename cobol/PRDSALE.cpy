000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  PRDSALE                                      *
000400*   DESCRIPTION :  SALES REPORT EXTRACT LINE - ONE ROW PER       *
000500*                  QUALIFYING PRODUCT (PRICE GREATER THAN       *
000600*                  50.00), WRITTEN BY PRDETL2 TO SALES_REPORT.   *
000700*                  CSV, COMMA DELIMITED, HEADER LINE FIRST.      *
000800*                                                                *
000900*   INSTALLATION:  PRODUCT DATA SYSTEMS GROUP                    *
001000*                                                                *
001100******************************************************************
001200*  CHANGE ACTIVITY                                               *
001300*    DATE      BY    REQUEST   DESCRIPTION                       *
001400*    --------  ----  --------  ------------------------------    *
001500*    06/14/91  CDW   PD-0133   ORIGINAL LAYOUT                    *
001600*    01/19/93  CDW   PD-0158   ADDED PRICE EDIT-TEXT REDEFINE     *
001700*                              SO THE REPORT WRITER DOES NOT      *
001800*                              HAVE TO DE-EDIT COMP-3 ITSELF      *
001900*    11/30/98  MTK   Y2K-014   REVIEWED - NO DATE FIELDS, CLEAN   *
002000******************************************************************
002100*
002200*    --------------------------------------------------------
002300*    WORKING FIELDS THE REPORT PROCESSOR (PRDCHK2) FILLS IN
002400*    BEFORE THE LINE IS STRUNG TOGETHER WITH COMMAS
002500*    --------------------------------------------------------
002600 01  PRD-SALE-FIELDS.
002700     05  PRD-SALE-ID-TEXT             PIC 9(9).
002800     05  PRD-SALE-ID-EDIT REDEFINES PRD-SALE-ID-TEXT
002900                                      PIC Z(8)9.
003000     05  PRD-SALE-NAME                PIC X(100).
003100     05  PRD-SALE-PRICE               PIC 9(7)V99.
003200*
003300*    PRICE IS DE-EDITED HERE VIA MOVE, NOT REDEFINES - THE
003400*    TWO PICTURES ARE DIFFERENT LENGTHS ONCE THE DECIMAL
003500*    POINT IS INSERTED
003600     05  PRD-SALE-PRICE-EDIT          PIC 9(7).99.
003700     05  FILLER                       PIC X(20).
003800*
003900*    --------------------------------------------------------
004000*    ASSEMBLED COMMA-DELIMITED OUTPUT LINE
004100*    --------------------------------------------------------
004200 01  PRD-SALE-CSV-LINE               PIC X(400).
004300*
004400 01  PRD-SALE-HEADER-LINE            PIC X(32) VALUE
004500         'productId,productName,price'.
